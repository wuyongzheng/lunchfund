000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF LUNCHFUND DATA PROCESSING      00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  LFPOST1                                               00000500
000600*                                                                 00000600
000700* READS THE LUNCHFUND TRANSACTION LOG SEQUENTIALLY, REPLAYS      00000700
000800* EVERY TRANSACTION AGAINST THE IN-MEMORY PERSON ROSTER, HONORS  00000800
000900* ANY UNDO/REDO REQUESTS QUEUED FOR THIS RUN, REWRITES THE       00000900
001000* LOG AND PRINTS THE HISTORY/ROSTER REPORT.                       00001000
001100*                                                                 00001100
001200* THIS IS THE NIGHTLY/ON-DEMAND LEDGER-POSTING JOB - THE BATCH   00001200
001300* EQUIVALENT OF THE INTERACTIVE "LUNCHFUND" POCKET APPLICATION.  00001300
001400*                                                                 00001400
001500* A BAD LEDGER (DUPLICATE ADD, UNDO WITH NOTHING TO UNDO, ETC)   00001500
001600* IS TREATED AS FATAL - THE RUN ABENDS RATHER THAN POST A        00001600
001700* PARTIAL OR INCONSISTENT LEDGER.  SEE 900-FATAL-TERMINATION.    00001700
001800****************************************************************  00001800
001900 IDENTIFICATION DIVISION.                                         00001900
002000 PROGRAM-ID. LFPOST1.                                             00002000
002100 AUTHOR. D. OKAFOR.                                                00002100
002200 INSTALLATION. LUNCHFUND DATA PROCESSING.                         00002200
002300 DATE-WRITTEN. MARCH 1991.                                        00002300
002400 DATE-COMPILED.                                                   00002400
002500 SECURITY. LUNCHFUND INTERNAL USE ONLY.                           00002500
002600*                                                                 00002600
002700****************************************************************  00002700
002800*     AMENDMENT HISTORY                                          00002800
002900*                                                                 00002900
003000*     DATE      INIT  REQUEST     DESCRIPTION                    00003000
003100*     --------  ----  ----------  -------------------------------00003100
003200*     03/11/91  DJO   LF-0001     ORIGINAL PROGRAM.  REPLACES    00003200
003300*                                 THE OLD "TAB SHARE" CARD DECK  00003300
003400*                                 WITH A SINGLE-FILE LEDGER.     00003400
003500*     08/04/92  DJO   LF-0019     ADDED THE TRANSFER TRANSACTION 00003500
003600*                                 - DIRECT GIVE/TAKE BETWEEN TWO 00003600
003700*                                 MEMBERS, NO LUNCH INVOLVED.    00003700
003800*     02/27/93  RPK   LF-0031     ADDED LUNCH SPLIT PROCESSING.  00003800
003900*                                 PER-EATER SHARE IS TRUNCATED,  00003900
004000*                                 NOT ROUNDED - SEE LFAPLY1.     00004000
004100*     09/14/93  DJO   LF-0037     WIDENED EMAIL FIELD TO 60 CHARS00004100
004200*                                 FOR THE NEW MAIL GATEWAY.      00004200
004300*     06/02/99  RPK   LF-0098     Y2K REVIEW.  DATE-WRITTEN DATE 00004300
004400*                                 FIELDS HERE ARE SYSTEM CLOCK   00004400
004500*                                 READS ONLY (MM/DD/YY ON THE    00004500
004600*                                 REPORT HEADING) - NOT USED FOR 00004600
004700*                                 ANY LEDGER ARITHMETIC.  NO     00004700
004800*                                 CODE CHANGE REQUIRED.          00004800
004900*     11/18/02  TMS   LF-0122     RAISED ROSTER AND HISTORY      00004900
005000*                                 TABLE LIMITS - FUND MEMBERSHIP 00005000
005100*                                 OUTGREW THE OLD 200/400 LIMITS.00005100
005200*     05/09/07  TMS   LF-0156     ADDED THE UNDOREQ CONTROL FILE 00005200
005300*                                 SO OPERATIONS CAN QUEUE UNDO/  00005300
005400*                                 REDO REQUESTS FOR A RUN WITHOUT00005400
005500*                                 A CODE CHANGE.                 00005500
005520*     03/14/11  DJO   LF-0173     AUDIT COMMITTEE WANTS THE       00005520
005530*                                 HISTORY REPORT READABLE EITHER  00005530
005540*                                 OLDEST-FIRST (FOR REPLAY AUDITS)00005540
005550*                                 OR NEWEST-FIRST (LIKE THE OLD    00005550
005560*                                 SCREEN).  ADDED UPSI-0 SO OPS   00005560
005570*                                 PICKS THE ORDER AT JOB-STEP     00005570
005580*                                 TIME WITHOUT A RECOMPILE - SEE  00005580
005590*                                 800/850 BELOW.                  00005590
005592*     04/02/11  DJO   LF-0174     A FULL 20-EATER LUNCH LINE (TYPE  00005592
005593*                                 + PAYER + AMOUNT + 20 EATERS) IS  00005593
005594*                                 23 TAB-DELIMITED FIELDS, BUT      00005594
005595*                                 WS-RAW-FIELD WAS ONLY 22 DEEP AND 00005595
005596*                                 720 STOPPED UNSTRINGING AT 22 -   00005596
005597*                                 THE LAST EATER WAS BEING DROPPED  00005597
005598*                                 SILENTLY BEFORE THE 20-EATER      00005598
005599*                                 LIMIT CHECK IN 730 EVER SAW IT.   00005599
005600*                                 WIDENED THE TABLE AND THE LOOP    00005600
005601*                                 BOUND TO 23.                      00005601
005603*     04/19/11  DJO   LF-0175     ROSTER LISTING NEVER CARRIED    00005603
005604*                                 EMAIL, ONLY NAME AND BALANCE -  00005604
005605*                                 MEMBERSHIP COMMITTEE WANTED IT  00005605
005606*                                 ON THE PRINTOUT TOO SINCE       00005606
005607*                                 LFROSTER ALREADY HAS THE FIELD. 00005607
005608*                                 WIDENED RPT-ROSTER-HDR2/DETAIL  00005608
005609*                                 AND 865 NOW MOVES IT.  ALSO     00005609
005610*                                 FOUND 850'S HISTORY HEADING WAS 00005610
005611*                                 HARD-CODED "OLDEST TO NEWEST"   00005611
005612*                                 EVEN WHEN UPSI-0 PRINTS NEWEST- 00005612
005613*                                 FIRST - ADDED RPT-HIST-HDR1-REV 00005613
005614*                                 AND HAVE 850 WRITE WHICHEVER    00005614
005615*                                 HEADING MATCHES WS-REPORT-      00005615
005616*                                 ORDER-SW.                       00005616
005618******************************************************************00005618
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SOURCE-COMPUTER. IBM-390.                                        00005900
006000 OBJECT-COMPUTER. IBM-390.                                        00006000
006100 SPECIAL-NAMES.                                                   00006100
006150     C01 IS TOP-OF-FORM                                           00006150
006175     UPSI-0 ON STATUS IS UPSI-0-IS-ON                              00006175
006190            OFF STATUS IS UPSI-0-IS-OFF.                           00006190
006200*                                                                  00006200
006210* UPSI-0 ON = PRINT THE HISTORY REPORT NEWEST-FIRST (REVERSE).    00006210
006220* UPSI-0 OFF (THE NORMAL PRODUCTION SETTING) = OLDEST-FIRST,      00006220
006230* THE NATURAL REPLAY ORDER, FOR AN AUDIT-TRAIL READING.           00006230
006300                                                                  00006300
006400 INPUT-OUTPUT SECTION.                                            00006400
006500 FILE-CONTROL.                                                    00006500
006600                                                                  00006600
006700     SELECT TRANLOG-FILE ASSIGN TO TRANLOG                        00006700
006800         ORGANIZATION IS LINE SEQUENTIAL                         00006800
006900         ACCESS IS SEQUENTIAL                                     00006900
007000         FILE STATUS IS WS-TRANLOG-STATUS.                        00007000
007100                                                                  00007100
007200     SELECT TRANLOG-FILE-OUT ASSIGN TO TRANOUT                    00007200
007300         ORGANIZATION IS LINE SEQUENTIAL                         00007300
007400         ACCESS IS SEQUENTIAL                                     00007400
007500         FILE STATUS IS WS-TRANOUT-STATUS.                        00007500
007600                                                                  00007600
007700     SELECT UNDOREQ-FILE ASSIGN TO UNDOREQ                        00007700
007800         ORGANIZATION IS LINE SEQUENTIAL                         00007800
007900         ACCESS IS SEQUENTIAL                                     00007900
008000         FILE STATUS IS WS-UNDOREQ-STATUS.                        00008000
008100                                                                  00008100
008200     SELECT LEDGRPT ASSIGN TO LEDGRPT                             00008200
008300         ACCESS IS SEQUENTIAL                                     00008300
008400         FILE STATUS IS WS-LEDGRPT-STATUS.                        00008400
008500                                                                  00008500
008600****************************************************************  00008600
008700 DATA DIVISION.                                                   00008700
008800 FILE SECTION.                                                    00008800
008900                                                                  00008900
009000 FD  TRANLOG-FILE                                                 00009000
009100     RECORDING MODE IS V.                                         00009100
009200 01  TRANLOG-IN-REC                PIC X(800).                    00009200
009300                                                                  00009300
009400 FD  TRANLOG-FILE-OUT                                             00009400
009500     RECORDING MODE IS V.                                         00009500
009600 01  TRANLOG-OUT-REC               PIC X(800).                    00009600
009700                                                                  00009700
009800 FD  UNDOREQ-FILE                                                 00009800
009900     RECORDING MODE IS F.                                         00009900
010000 01  UNDOREQ-IN-REC.                                              00010000
010100     05  UNDOREQ-CODE              PIC X(4).                      00010100
010200     05  FILLER                    PIC X(06).                     00010200
010300                                                                  00010300
010400 FD  LEDGRPT                                                      00010400
010500     RECORDING MODE IS F.                                         00010500
010600 01  LEDGRPT-REC                   PIC X(132).                    00010600
010700                                                                  00010700
010800****************************************************************  00010800
010900 WORKING-STORAGE SECTION.                                         00010900
011000****************************************************************  00011000
011100*                                                                 00011100
011200 01  SYSTEM-DATE-AND-TIME.                                        00011200
011300     05  CURRENT-DATE.                                            00011300
011400         10  CURRENT-YEAR            PIC 9(2).                    00011400
011500         10  CURRENT-MONTH           PIC 9(2).                    00011500
011600         10  CURRENT-DAY             PIC 9(2).                    00011600
011700     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE                 00011700
011800                 PIC 9(6).                                        00011800
011900     05  CURRENT-TIME.                                            00011900
012000         10  CURRENT-HOUR            PIC 9(2).                    00012000
012100         10  CURRENT-MINUTE          PIC 9(2).                    00012100
012200         10  CURRENT-SECOND          PIC 9(2).                    00012200
012300         10  CURRENT-HNDSEC          PIC 9(2).                    00012300
012400*                                                                 00012400
012500 01  WS-FILE-STATUSES.                                            00012500
012600     05  WS-TRANLOG-STATUS        PIC X(2)  VALUE SPACES.         00012600
012700     05  WS-TRANOUT-STATUS        PIC X(2)  VALUE SPACES.         00012700
012800     05  WS-UNDOREQ-STATUS        PIC X(2)  VALUE SPACES.         00012800
012900     05  WS-LEDGRPT-STATUS        PIC X(2)  VALUE SPACES.         00012900
013000     05  FILLER                   PIC X(06).                      00013000
013100*                                                                 00013100
013200 01  WS-SWITCHES.                                                 00013200
013300     05  WS-TRANLOG-EOF-SW        PIC X     VALUE 'N'.            00013300
013400         88  TRANLOG-EOF          VALUE 'Y'.                      00013400
013500     05  WS-UNDOREQ-EOF-SW        PIC X     VALUE 'N'.            00013500
013600         88  UNDOREQ-EOF          VALUE 'Y'.                      00013600
013700     05  WS-LINE-OK-SW            PIC X     VALUE 'Y'.            00013700
013800         88  LINE-REJECTED        VALUE 'N'.                      00013800
013900     05  WS-MODIFIED-SW           PIC X     VALUE 'N'.            00013900
014000         88  LEDGER-MODIFIED      VALUE 'Y'.                      00014000
014050     05  FILLER                   PIC X(04).                      00014050
014060*                                                                 00014060
014070* UPSI-0-IS-ON/UPSI-0-IS-OFF ARE CONDITION-NAMES DEFINED BY THE   00014070
014080* UPSI-0 CLAUSE IN SPECIAL-NAMES ABOVE - NOT DECLARED AGAIN      00014080
014090* HERE.  THE SWITCH BELOW IS A STANDALONE 77-LEVEL CELL SET FROM 00014090
014095* THEM AT REPORT-INIT TIME, THE WAY THE SHOP'S OLDER JCL-DRIVEN  00014095
014098* PROGRAMS CARRY THEIR OWN SWITCH CELLS.                          00014098
014120*                                                                 00014120
014130* FORWARD (OLDEST-FIRST) IS THE DEFAULT PRODUCTION ORDER; UPSI-0 00014130
014140* ON AT JOB-STEP EXECUTION TIME SWITCHES THE HISTORY REPORT TO   00014140
014150* REVERSE (NEWEST-FIRST), MATCHING THE OLD INTERACTIVE SCREEN'S  00014150
014160* ALWAYS-REVERSE LOG VIEW.                                        00014160
014170 77  WS-REPORT-ORDER-SW       PIC X     VALUE 'F'.                00014170
014180     88  RPT-ORDER-FORWARD    VALUE 'F'.                          00014180
014190     88  RPT-ORDER-REVERSE    VALUE 'R'.                          00014190
014200*                                                                 00014200
014210* TABLE LIMIT FOR THE EATER LIST ON A LUNCH RECORD - KEPT AS A    00014210
014220* NAMED STANDALONE CELL (NOT A LITERAL BURIED IN 730) SO THE      00014220
014230* DAY SOMEONE WIDENS LFHISTRY'S EATER OCCURS CLAUSE THIS IS THE   00014230
014240* ONE PLACE TO CHANGE.                                            00014240
014250 77  WS-EATER-LIMIT           PIC S9(4) COMP VALUE +20.           00014250
014260*                                                                 00014260
014300 01  WS-PARSE-FIELDS.                                             00014300
014400     05  WS-RAW-LINE              PIC X(800).                    00014400
014500     05  WS-LINE-LENGTH           PIC S9(4) COMP VALUE +0.        00014500
014600     05  WS-UNSTRING-PTR          PIC S9(4) COMP VALUE +0.        00014600
014700     05  WS-FIELD-COUNT           PIC S9(4) COMP VALUE +0.        00014700
014750     05  WS-AMT-FIELD-IDX         PIC S9(4) COMP VALUE +0.        00014750
014800     05  WS-RAW-FIELD OCCURS 23 TIMES                            00014800
014900                 PIC X(60).                                       00014900
015000     05  FILLER                   PIC X(04).                      00015000
015100*                                                                 00015100
015200 01  WS-WORK-VARIABLES.                                           00015200
015300     05  I                        PIC S9(4)  COMP  VALUE +0.      00015300
015400     05  J                        PIC S9(4)  COMP  VALUE +0.      00015400
015500     05  WS-RETURN-CODE-SW        PIC X      VALUE 'Y'.           00015500
015600     05  WS-RETURN-MSG            PIC X(50)  VALUE SPACES.        00015600
015700     05  WS-REQUEST-CODE          PIC X(4)   VALUE SPACES.        00015700
015800     05  FILLER                   PIC X(05).                      00015800
015900*                                                                 00015900
016000* HISTORY STACK - PUSHED IN APPLY ORDER, POPPED LIFO BY UNDO.     00016000
016100 01  WS-HIST-TABLE.                                               00016100
016200     05  WS-HIST-COUNT            PIC S9(4) COMP VALUE +0.        00016200
016300     05  WS-HIST-COUNT-X REDEFINES WS-HIST-COUNT                 00016300
016400                 PIC X(2).                                        00016400
016500     05  WS-HIST-STACK OCCURS 0 TO 1000 TIMES                    00016500
016600                 DEPENDING ON WS-HIST-COUNT                      00016600
016700                 INDEXED BY WS-HIST-IDX.                          00016700
016800         10  WS-HIST-TYPE         PIC X(8).                       00016800
016900         10  WS-HIST-NAME-1       PIC X(30).                      00016900
017000         10  WS-HIST-NAME-2       PIC X(30).                      00017000
017100         10  WS-HIST-EMAIL        PIC X(60).                      00017100
017200         10  WS-HIST-AMOUNT       PIC S9(9) COMP-3.                00017200
017300         10  WS-HIST-EATER-COUNT  PIC S9(4) COMP VALUE +0.        00017300
017400         10  WS-HIST-EATER OCCURS 20 TIMES                       00017400
017500                     PIC X(30).                                   00017500
017600         10  WS-HIST-DESCRIPTION  PIC X(100).                     00017600
017700         10  FILLER               PIC X(10).                      00017700
017800*                                                                 00017800
017900* UNDO-HISTORY STACK - CLEARED WHENEVER A NEW TRANSACTION POSTS.  00017900
018000 01  WS-UNDO-TABLE.                                               00018000
018100     05  WS-UNDO-COUNT            PIC S9(4) COMP VALUE +0.        00018100
018200     05  FILLER                   PIC X(02).                      00018200
018300     05  WS-UNDO-STACK OCCURS 0 TO 1000 TIMES                    00018300
018400                 DEPENDING ON WS-UNDO-COUNT                      00018400
018500                 INDEXED BY WS-UNDO-IDX.                          00018500
018600         10  WS-UNDO-TYPE         PIC X(8).                       00018600
018700         10  WS-UNDO-NAME-1       PIC X(30).                      00018700
018800         10  WS-UNDO-NAME-2       PIC X(30).                      00018800
018900         10  WS-UNDO-EMAIL        PIC X(60).                      00018900
019000         10  WS-UNDO-AMOUNT       PIC S9(9) COMP-3.                00019000
019100         10  WS-UNDO-EATER-COUNT  PIC S9(4) COMP VALUE +0.        00019100
019200         10  WS-UNDO-EATER OCCURS 20 TIMES                       00019200
019300                     PIC X(30).                                   00019300
019400         10  WS-UNDO-DESCRIPTION  PIC X(100).                     00019400
019500         10  FILLER               PIC X(10).                      00019500
019600*                                                                 00019600
019700* CURRENT TRANSACTION BEING PARSED / REPLAYED.                    00019700
019800 COPY LFHISTRY REPLACING ==:TAG:== BY ==WS-CUR==.                 00019800
019900*                                                                 00019900
020000* PERSON ROSTER - ASCENDING BY NAME, REBUILT FROM THE LOG EVERY   00020000
020100* RUN.  SEE LFAPLY1 FOR THE INSERT/DELETE-IN-PLACE LOGIC.         00020100
020200 COPY LFROSTER REPLACING ==:TAG:== BY ==WS-ROST==.                00020200
020300*                                                                 00020300
020400*        *******************                                      00020400
020500*            report lines                                         00020500
020600*        *******************                                      00020600
020700 01  RPT-HEADER1.                                                 00020700
020800     05  FILLER                     PIC X(40)                     00020800
020900               VALUE 'LUNCHFUND LEDGER POSTING REPORT    DATE: '. 00020900
021000     05  RPT-MM                     PIC 99.                       00021000
021100     05  FILLER                     PIC X     VALUE '/'.          00021100
021200     05  RPT-DD                     PIC 99.                       00021200
021300     05  FILLER                     PIC X     VALUE '/'.          00021300
021400     05  RPT-YY                     PIC 99.                       00021400
021500     05  FILLER                     PIC X(20)                     00021500
021600                    VALUE ' (mm/dd/yy)   TIME: '.                 00021600
021700     05  RPT-HH                     PIC 99.                       00021700
021800     05  FILLER                     PIC X     VALUE ':'.          00021800
021900     05  RPT-MIN                    PIC 99.                       00021900
022000     05  FILLER                     PIC X     VALUE ':'.          00022000
022100     05  RPT-SS                     PIC 99.                       00022100
022200     05  FILLER                     PIC X(55) VALUE SPACES.       00022200
022300 01  RPT-HIST-HDR1.                                                00022300
022400     05  FILLER PIC X(30) VALUE 'TRANSACTION HISTORY (OLDEST '.   00022400
022500     05  FILLER PIC X(20) VALUE 'TO NEWEST):         '.           00022500
022600     05  FILLER PIC X(82) VALUE SPACES.                            00022600
022610*    REVERSE-ORDER COUNTERPART TO RPT-HIST-HDR1 ABOVE - 850 WRITES00022610
022620*    WHICHEVER ONE MATCHES WS-REPORT-ORDER-SW SO THE PRINTED      00022620
022630*    HEADING NEVER CONTRADICTS THE ROW ORDER ACTUALLY WRITTEN.    00022630
022640 01  RPT-HIST-HDR1-REV.                                           00022640
022650     05  FILLER PIC X(30) VALUE 'TRANSACTION HISTORY (NEWEST '.   00022650
022660     05  FILLER PIC X(20) VALUE 'TO OLDEST):         '.           00022660
022670     05  FILLER PIC X(82) VALUE SPACES.                           00022670
022700 01  RPT-HIST-DETAIL.                                              00022700
022800     05  FILLER                     PIC X(4)   VALUE SPACES.      00022800
022900     05  RPT-HIST-LINE              PIC X(108) VALUE SPACES.      00022900
023000     05  FILLER                     PIC X(20)  VALUE SPACES.      00023000
023100 01  RPT-ROSTER-HDR1.                                              00023100
023200     05  FILLER PIC X(26) VALUE 'ROSTER SUMMARY:           '.    00023200
023300     05  FILLER PIC X(106) VALUE SPACES.                           00023300
023400 01  RPT-ROSTER-HDR2.                                              00023400
023500     05  FILLER PIC X(30) VALUE 'NAME                          '.00023500
023550*    BALANCE AND EMAIL HEADINGS ARE WIDENED/POSITIONED TO SIT      00023550
023560*    OVER THEIR COLUMNS IN RPT-ROSTER-DETAIL BELOW.                00023560
023600     05  FILLER PIC X(23) VALUE '        BALANCE        '.        00023600
023650     05  FILLER PIC X(60) VALUE 'EMAIL'.                           00023650
023700     05  FILLER PIC X(19) VALUE SPACES.                            00023700
023800 01  RPT-ROSTER-DETAIL.                                            00023800
023900     05  RPT-ROST-NAME              PIC X(30).                    00023900
024000     05  FILLER                     PIC X(04)   VALUE SPACES.     00024000
024100     05  RPT-ROST-SIGN              PIC X.                        00024100
024200     05  RPT-ROST-BAL-DOLLARS       PIC ZZZ,ZZZ,ZZ9.              00024200
024300     05  FILLER                     PIC X       VALUE '.'.       00024300
024400     05  RPT-ROST-BAL-CENTS         PIC 99.                       00024400
024450     05  FILLER                     PIC X(04)   VALUE SPACES.     00024450
024470     05  RPT-ROST-EMAIL             PIC X(60).                    00024470
024490     05  FILLER                     PIC X(19)   VALUE SPACES.     00024490
024600*                                                                 00024600
024610 01  WS-AMOUNT-WORK.                                              00024610
024620     05  WS-AMOUNT-SIGN           PIC X(1)  VALUE '+'.           00024620
024630     05  WS-AMT-DIGIT-NUM         PIC 9(9)  VALUE 0.             00024630
024640     05  WS-AMT-DIGIT-ALPHA REDEFINES WS-AMT-DIGIT-NUM           00024640
024650                 PIC X(9).                                        00024650
024660     05  WS-AMOUNT-TEXT           PIC X(10) VALUE SPACES.        00024660
024670     05  FILLER                   PIC X(05).                      00024670
024700 01  WS-ABEND-MESSAGE             PIC X(80)   VALUE SPACES.       00024700
024800*                                                                 00024800
024900****************************************************************  00024900
025000 PROCEDURE DIVISION.                                               00025000
025100****************************************************************  00025100
025200                                                                  00025200
025300 000-MAIN-CONTROL.                                                00025300
025400     ACCEPT CURRENT-DATE FROM DATE.                               00025400
025500     ACCEPT CURRENT-TIME FROM TIME.                               00025500
025600     DISPLAY 'LFPOST1 STARTED DATE = ' CURRENT-MONTH '/'          00025600
025700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00025700
025800     DISPLAY '              TIME = ' CURRENT-HOUR ':'             00025800
025900            CURRENT-MINUTE ':' CURRENT-SECOND.                    00025900
025950     MOVE +0 TO WS-CUR-REBUILD-COUNT.                              00025950
026000                                                                  00026000
026100     PERFORM 700-OPEN-FILES.                                      00026100
026200     PERFORM 800-INIT-REPORT.                                     00026200
026300                                                                  00026300
026400     PERFORM 710-READ-TRANLOG-FILE.                               00026400
026500     PERFORM 100-REPLAY-TRANSACTIONS                              00026500
026600             UNTIL TRANLOG-EOF.                                   00026600
026700                                                                  00026700
026800     PERFORM 400-PROCESS-UNDO-REQUESTS.                           00026800
026900                                                                  00026900
027000     PERFORM 600-WRITE-UPDATED-LOG.                               00027000
027100     PERFORM 850-PRINT-HISTORY-REPORT.                            00027100
027200     PERFORM 860-PRINT-ROSTER-REPORT.                             00027200
027300                                                                  00027300
027400     PERFORM 790-CLOSE-FILES.                                     00027400
027500     GOBACK.                                                      00027500
027600                                                                  00027600
027700 100-REPLAY-TRANSACTIONS.                                         00027700
027800     PERFORM 720-PARSE-TRANLOG-RECORD.                            00027800
027900     IF NOT LINE-REJECTED                                         00027900
028000         EVALUATE TRUE                                            00028000
028100            WHEN WS-CUR-IS-ADD                                    00028100
028200                PERFORM 110-REPLAY-ADD                            00028200
028300            WHEN WS-CUR-IS-DELETE                                 00028300
028400                PERFORM 120-REPLAY-DELETE                         00028400
028500            WHEN WS-CUR-IS-TRANSFER                               00028500
028600                PERFORM 130-REPLAY-TRANSFER                       00028600
028700            WHEN WS-CUR-IS-LUNCH                                  00028700
028800                PERFORM 140-REPLAY-LUNCH                          00028800
028900            WHEN OTHER                                            00028900
029000                STRING 'UNKNOWN TRANSACTION TYPE ON LOG: '        00029000
029100                       WS-CUR-TYPE DELIMITED BY SIZE              00029100
029200                       INTO WS-ABEND-MESSAGE                      00029200
029300                PERFORM 900-FATAL-TERMINATION                     00029300
029400         END-EVALUATE                                             00029400
029500     END-IF.                                                      00029500
029600     PERFORM 710-READ-TRANLOG-FILE.                               00029600
029700                                                                  00029700
029800 110-REPLAY-ADD.                                                  00029800
029900     MOVE 'APLY'          TO WS-REQUEST-CODE.                     00029900
030000     CALL 'LFAPLY1' USING WS-REQUEST-CODE, WS-CUR-ENTRY,         00030000
030100                           WS-ROST-TABLE, WS-RETURN-CODE-SW,      00030100
030200                           WS-RETURN-MSG.                         00030200
030300     IF WS-RETURN-CODE-SW NOT = 'Y'                               00030300
030400         STRING 'ADD REJECTED - ' WS-RETURN-MSG                  00030400
030500                DELIMITED BY SIZE INTO WS-ABEND-MESSAGE           00030500
030600         PERFORM 900-FATAL-TERMINATION                            00030600
030700     END-IF.                                                      00030700
030800     PERFORM 210-PUSH-HISTORY.                                    00030800
030900                                                                  00030900
031000 120-REPLAY-DELETE.                                               00031000
031100     MOVE 'APLY'          TO WS-REQUEST-CODE.                     00031100
031200     CALL 'LFAPLY1' USING WS-REQUEST-CODE, WS-CUR-ENTRY,         00031200
031300                           WS-ROST-TABLE, WS-RETURN-CODE-SW,      00031300
031400                           WS-RETURN-MSG.                         00031400
031500     IF WS-RETURN-CODE-SW NOT = 'Y'                               00031500
031600         STRING 'DELETE REJECTED - ' WS-RETURN-MSG               00031600
031700                DELIMITED BY SIZE INTO WS-ABEND-MESSAGE           00031700
031800         PERFORM 900-FATAL-TERMINATION                            00031800
031900     END-IF.                                                      00031900
032000     PERFORM 210-PUSH-HISTORY.                                    00032000
032100                                                                  00032100
032200 130-REPLAY-TRANSFER.                                             00032200
032300     IF WS-CUR-NAME-1 = WS-CUR-NAME-2 OR WS-CUR-AMOUNT NOT > +0   00032300
032400         STRING 'BAD TRANSFER RECORD ON LOG: ' WS-CUR-NAME-1     00032400
032500                DELIMITED BY SIZE INTO WS-ABEND-MESSAGE           00032500
032600         PERFORM 900-FATAL-TERMINATION                            00032600
032700     END-IF.                                                      00032700
032800     MOVE 'APLY'          TO WS-REQUEST-CODE.                     00032800
032900     CALL 'LFAPLY1' USING WS-REQUEST-CODE, WS-CUR-ENTRY,         00032900
033000                           WS-ROST-TABLE, WS-RETURN-CODE-SW,      00033000
033100                           WS-RETURN-MSG.                         00033100
033200     IF WS-RETURN-CODE-SW NOT = 'Y'                               00033200
033300         STRING 'TRANSFER REJECTED - ' WS-RETURN-MSG             00033300
033400                DELIMITED BY SIZE INTO WS-ABEND-MESSAGE           00033400
033500         PERFORM 900-FATAL-TERMINATION                            00033500
033600     END-IF.                                                      00033600
033700     PERFORM 210-PUSH-HISTORY.                                    00033700
033800                                                                  00033800
033900 140-REPLAY-LUNCH.                                                00033900
034000     IF WS-CUR-EATER-COUNT < 1 OR WS-CUR-AMOUNT NOT > +0          00034000
034100         STRING 'BAD LUNCH RECORD ON LOG: ' WS-CUR-NAME-1        00034100
034200                DELIMITED BY SIZE INTO WS-ABEND-MESSAGE           00034200
034300         PERFORM 900-FATAL-TERMINATION                            00034300
034400     END-IF.                                                      00034400
034500     MOVE 'APLY'          TO WS-REQUEST-CODE.                     00034500
034600     CALL 'LFAPLY1' USING WS-REQUEST-CODE, WS-CUR-ENTRY,         00034600
034700                           WS-ROST-TABLE, WS-RETURN-CODE-SW,      00034700
034800                           WS-RETURN-MSG.                         00034800
034900     IF WS-RETURN-CODE-SW NOT = 'Y'                               00034900
035000         STRING 'LUNCH REJECTED - ' WS-RETURN-MSG                00035000
035100                DELIMITED BY SIZE INTO WS-ABEND-MESSAGE           00035100
035200         PERFORM 900-FATAL-TERMINATION                            00035200
035300     END-IF.                                                      00035300
035400     PERFORM 210-PUSH-HISTORY.                                    00035400
035500                                                                  00035500
035600 210-PUSH-HISTORY.                                                00035600
035700*    BOOKKEEPING RULE: A NEW TRANSACTION CLEARS ANY REDO STACK.  00035700
035800     MOVE +0 TO WS-UNDO-COUNT.                                    00035800
035900     ADD +1 TO WS-HIST-COUNT.                                     00035900
036000     SET WS-HIST-IDX TO WS-HIST-COUNT.                            00036000
036100     MOVE WS-CUR-TYPE        TO WS-HIST-TYPE(WS-HIST-IDX).       00036100
036200     MOVE WS-CUR-NAME-1      TO WS-HIST-NAME-1(WS-HIST-IDX).     00036200
036300     MOVE WS-CUR-NAME-2      TO WS-HIST-NAME-2(WS-HIST-IDX).     00036300
036400     MOVE WS-CUR-EMAIL       TO WS-HIST-EMAIL(WS-HIST-IDX).      00036400
036500     MOVE WS-CUR-AMOUNT      TO WS-HIST-AMOUNT(WS-HIST-IDX).     00036500
036600     MOVE WS-CUR-EATER-COUNT TO WS-HIST-EATER-COUNT(WS-HIST-IDX).00036600
036700     MOVE WS-CUR-DESCRIPTION TO WS-HIST-DESCRIPTION(WS-HIST-IDX).00036700
036800     PERFORM 211-COPY-EATER-TO-HIST                               00036800
036850             VARYING J FROM 1 BY 1 UNTIL J > 20.                  00036850
037200     MOVE 'Y' TO WS-MODIFIED-SW.                                  00037200
037250                                                                  00037250
037280 211-COPY-EATER-TO-HIST.                                          00037280
037290     MOVE WS-CUR-EATER(J) TO WS-HIST-EATER(WS-HIST-IDX, J).       00037290
037300                                                                  00037300
037400 400-PROCESS-UNDO-REQUESTS.                                       00037400
037500     PERFORM 750-READ-UNDOREQ-FILE.                               00037500
037600     PERFORM 410-PROCESS-ONE-UNDO-REQUEST                        00037600
037700             UNTIL UNDOREQ-EOF.                                   00037700
037800                                                                  00037800
037900 410-PROCESS-ONE-UNDO-REQUEST.                                    00037900
038000     EVALUATE UNDOREQ-CODE                                       00038000
038100        WHEN 'UNDO'                                               00038100
038200            PERFORM 420-PERFORM-UNDO                              00038200
038300        WHEN 'REDO'                                               00038300
038400            PERFORM 430-PERFORM-REDO                              00038400
038500        WHEN OTHER                                                00038500
038600            STRING 'BAD UNDOREQ CODE: ' UNDOREQ-CODE             00038600
038700                   DELIMITED BY SIZE INTO WS-ABEND-MESSAGE        00038700
038800            PERFORM 900-FATAL-TERMINATION                         00038800
038900     END-EVALUATE.                                                00038900
039000     PERFORM 750-READ-UNDOREQ-FILE.                               00039000
039100                                                                  00039100
039200 420-PERFORM-UNDO.                                                00039200
039300*    BOOKKEEPING RULE: UNDO IS ONLY VALID WHEN HISTORY HAS AN    00039300
039400*    ENTRY TO POP.  AN EMPTY HISTORY ON AN UNDO REQUEST IS A     00039400
039500*    FATAL LEDGER ERROR, NOT A NO-OP.                            00039500
039600     IF WS-HIST-COUNT = +0                                        00039600
039700         MOVE 'UNDO REQUESTED WITH EMPTY HISTORY'                00039700
039800               TO WS-ABEND-MESSAGE                               00039800
039900         PERFORM 900-FATAL-TERMINATION                            00039900
040000     END-IF.                                                      00040000
040100     SET WS-HIST-IDX TO WS-HIST-COUNT.                            00040100
040200     MOVE WS-HIST-TYPE(WS-HIST-IDX)        TO WS-CUR-TYPE.       00040200
040300     MOVE WS-HIST-NAME-1(WS-HIST-IDX)       TO WS-CUR-NAME-1.    00040300
040400     MOVE WS-HIST-NAME-2(WS-HIST-IDX)       TO WS-CUR-NAME-2.    00040400
040500     MOVE WS-HIST-EMAIL(WS-HIST-IDX)        TO WS-CUR-EMAIL.     00040500
040600     MOVE WS-HIST-AMOUNT(WS-HIST-IDX)       TO WS-CUR-AMOUNT.    00040600
040700     MOVE WS-HIST-EATER-COUNT(WS-HIST-IDX)  TO WS-CUR-EATER-COUNT00040700
040800     MOVE WS-HIST-DESCRIPTION(WS-HIST-IDX)  TO WS-CUR-DESCRIPTION00040800
040900     PERFORM 421-COPY-EATER-FROM-HIST                             00040900
040950             VARYING J FROM 1 BY 1 UNTIL J > 20.                  00040950
041300     SUBTRACT +1 FROM WS-HIST-COUNT.                              00041300
041400     MOVE 'UNDO' TO WS-REQUEST-CODE.                              00041400
041500     CALL 'LFAPLY1' USING WS-REQUEST-CODE, WS-CUR-ENTRY,         00041500
041600                           WS-ROST-TABLE, WS-RETURN-CODE-SW,      00041600
041700                           WS-RETURN-MSG.                         00041700
041800     IF WS-RETURN-CODE-SW NOT = 'Y'                               00041800
041900         STRING 'UNDO REJECTED - ' WS-RETURN-MSG                 00041900
042000                DELIMITED BY SIZE INTO WS-ABEND-MESSAGE           00042000
042100         PERFORM 900-FATAL-TERMINATION                            00042100
042200     END-IF.                                                      00042200
042300     ADD +1 TO WS-UNDO-COUNT.                                     00042300
042400     SET WS-UNDO-IDX TO WS-UNDO-COUNT.                            00042400
042500     MOVE WS-CUR-TYPE        TO WS-UNDO-TYPE(WS-UNDO-IDX).       00042500
042600     MOVE WS-CUR-NAME-1      TO WS-UNDO-NAME-1(WS-UNDO-IDX).     00042600
042700     MOVE WS-CUR-NAME-2      TO WS-UNDO-NAME-2(WS-UNDO-IDX).     00042700
042800     MOVE WS-CUR-EMAIL       TO WS-UNDO-EMAIL(WS-UNDO-IDX).      00042800
042900     MOVE WS-CUR-AMOUNT      TO WS-UNDO-AMOUNT(WS-UNDO-IDX).     00042900
043000     MOVE WS-CUR-EATER-COUNT TO WS-UNDO-EATER-COUNT(WS-UNDO-IDX).00043000
043100     MOVE WS-CUR-DESCRIPTION TO WS-UNDO-DESCRIPTION(WS-UNDO-IDX)00043100
043200     PERFORM 422-COPY-EATER-TO-UNDO                              00043200
043250             VARYING J FROM 1 BY 1 UNTIL J > 20.                  00043250
043600     MOVE 'Y' TO WS-MODIFIED-SW.                                  00043600
043650                                                                  00043650
043660 421-COPY-EATER-FROM-HIST.                                        00043660
043670     MOVE WS-HIST-EATER(WS-HIST-IDX, J) TO WS-CUR-EATER(J).       00043670
043680                                                                  00043680
043690 422-COPY-EATER-TO-UNDO.                                          00043690
043695     MOVE WS-CUR-EATER(J) TO WS-UNDO-EATER(WS-UNDO-IDX, J).       00043695
043700                                                                  00043700
043800 430-PERFORM-REDO.                                                00043800
043900*    BOOKKEEPING RULE: REDO IS ONLY VALID WHEN UNDO-HISTORY HAS  00043900
044000*    AN ENTRY TO POP.  AN EMPTY UNDO-HISTORY ON A REDO REQUEST   00044000
044100*    IS A FATAL LEDGER ERROR, NOT A NO-OP.                       00044100
044200     IF WS-UNDO-COUNT = +0                                        00044200
044300         MOVE 'REDO REQUESTED WITH EMPTY UNDO-HISTORY'           00044300
044400               TO WS-ABEND-MESSAGE                               00044400
044500         PERFORM 900-FATAL-TERMINATION                            00044500
044600     END-IF.                                                      00044600
044700     SET WS-UNDO-IDX TO WS-UNDO-COUNT.                            00044700
044800     MOVE WS-UNDO-TYPE(WS-UNDO-IDX)        TO WS-CUR-TYPE.       00044800
044900     MOVE WS-UNDO-NAME-1(WS-UNDO-IDX)       TO WS-CUR-NAME-1.    00044900
045000     MOVE WS-UNDO-NAME-2(WS-UNDO-IDX)       TO WS-CUR-NAME-2.    00045000
045100     MOVE WS-UNDO-EMAIL(WS-UNDO-IDX)        TO WS-CUR-EMAIL.     00045100
045200     MOVE WS-UNDO-AMOUNT(WS-UNDO-IDX)       TO WS-CUR-AMOUNT.    00045200
045300     MOVE WS-UNDO-EATER-COUNT(WS-UNDO-IDX)  TO WS-CUR-EATER-COUNT00045300
045400     MOVE WS-UNDO-DESCRIPTION(WS-UNDO-IDX)  TO WS-CUR-DESCRIPTION00045400
045500     PERFORM 431-COPY-EATER-FROM-UNDO                            00045500
045550             VARYING J FROM 1 BY 1 UNTIL J > 20.                  00045550
045900     SUBTRACT +1 FROM WS-UNDO-COUNT.                              00045900
046000     MOVE 'APLY' TO WS-REQUEST-CODE.                              00046000
046100     CALL 'LFAPLY1' USING WS-REQUEST-CODE, WS-CUR-ENTRY,         00046100
046200                           WS-ROST-TABLE, WS-RETURN-CODE-SW,      00046200
046300                           WS-RETURN-MSG.                         00046300
046400     IF WS-RETURN-CODE-SW NOT = 'Y'                               00046400
046500         STRING 'REDO REJECTED - ' WS-RETURN-MSG                 00046500
046600                DELIMITED BY SIZE INTO WS-ABEND-MESSAGE           00046600
046700         PERFORM 900-FATAL-TERMINATION                            00046700
046800     END-IF.                                                      00046800
046900     ADD +1 TO WS-HIST-COUNT.                                     00046900
047000     SET WS-HIST-IDX TO WS-HIST-COUNT.                            00047000
047100     MOVE WS-CUR-TYPE        TO WS-HIST-TYPE(WS-HIST-IDX).       00047100
047200     MOVE WS-CUR-NAME-1      TO WS-HIST-NAME-1(WS-HIST-IDX).     00047200
047300     MOVE WS-CUR-NAME-2      TO WS-HIST-NAME-2(WS-HIST-IDX).     00047300
047400     MOVE WS-CUR-EMAIL       TO WS-HIST-EMAIL(WS-HIST-IDX).      00047400
047500     MOVE WS-CUR-AMOUNT      TO WS-HIST-AMOUNT(WS-HIST-IDX).     00047500
047600     MOVE WS-CUR-EATER-COUNT TO WS-HIST-EATER-COUNT(WS-HIST-IDX).00047600
047700     MOVE WS-CUR-DESCRIPTION TO WS-HIST-DESCRIPTION(WS-HIST-IDX).00047700
047800     PERFORM 211-COPY-EATER-TO-HIST                               00047800
047850             VARYING J FROM 1 BY 1 UNTIL J > 20.                  00047850
048200     MOVE 'Y' TO WS-MODIFIED-SW.                                  00048200
048350                                                                  00048350
048360 431-COPY-EATER-FROM-UNDO.                                        00048360
048370     MOVE WS-UNDO-EATER(WS-UNDO-IDX, J) TO WS-CUR-EATER(J).       00048370
048380                                                                  00048380
048400 600-WRITE-UPDATED-LOG.                                           00048400
048500*    REWRITES THE LOG WHOLESALE FROM THE HISTORY STACK, OLDEST   00048500
048600*    ENTRY FIRST, IN EACH TYPE'S OWN SAVE FORMAT.  THIS IS NOT   00048600
048700*    AN APPEND - THE OLD LOG CONTENT IS REPLACED.                00048700
048800     PERFORM 605-WRITE-ONE-LOG-LINE                                  00048800
048900             VARYING WS-HIST-IDX FROM 1 BY 1                     00048900
048950             UNTIL WS-HIST-IDX > WS-HIST-COUNT.                   00048950
049300                                                                  00049300
049350 605-WRITE-ONE-LOG-LINE.                                          00049350
049370     PERFORM 610-BUILD-LOG-LINE.                                  00049370
049390     WRITE TRANLOG-OUT-REC FROM WS-RAW-LINE.                      00049390
049400                                                                  00049400
049410 610-BUILD-LOG-LINE.                                              00049410
049500     MOVE SPACES TO WS-RAW-LINE.                                  00049500
049600     EVALUATE TRUE                                                00049600
049700        WHEN WS-HIST-TYPE(WS-HIST-IDX) = 'add     '              00049700
049800            STRING 'add' X'09'                                    00049800
049900                   WS-HIST-NAME-1(WS-HIST-IDX) X'09'             00049900
050000                   WS-HIST-EMAIL(WS-HIST-IDX)                    00050000
050100                   DELIMITED BY SIZE INTO WS-RAW-LINE             00050100
050200        WHEN WS-HIST-TYPE(WS-HIST-IDX) = 'delete  '               00050200
050300            STRING 'delete' X'09'                                 00050300
050400                   WS-HIST-NAME-1(WS-HIST-IDX) X'09'             00050400
050500                   WS-HIST-EMAIL(WS-HIST-IDX)                    00050500
050600                   DELIMITED BY SIZE INTO WS-RAW-LINE             00050600
050700        WHEN WS-HIST-TYPE(WS-HIST-IDX) = 'transfer'              00050700
050800            PERFORM 620-EDIT-AMOUNT-TEXT                          00050800
050900            STRING 'transfer' X'09'                               00050900
051000                   WS-HIST-NAME-1(WS-HIST-IDX) X'09'             00051000
051100                   WS-HIST-NAME-2(WS-HIST-IDX) X'09'             00051100
051200                   WS-AMOUNT-TEXT                                 00051200
051300                   DELIMITED BY SIZE INTO WS-RAW-LINE             00051300
051400        WHEN WS-HIST-TYPE(WS-HIST-IDX) = 'lunch   '               00051400
051450            PERFORM 620-EDIT-AMOUNT-TEXT                          00051450
051470            MOVE +1 TO WS-UNSTRING-PTR                            00051470
051600            STRING 'lunch' X'09'                                  00051600
051700                   WS-HIST-NAME-1(WS-HIST-IDX) X'09'             00051700
051800                   WS-AMOUNT-TEXT                                 00051800
051900                   DELIMITED BY SIZE INTO WS-RAW-LINE             00051900
052000                    WITH POINTER WS-UNSTRING-PTR                 00052000
052150            PERFORM 615-WRITE-ONE-EATER-TAB                       00052150
052170                    VARYING J FROM 1 BY 1                        00052170
052180                    UNTIL J > WS-HIST-EATER-COUNT(WS-HIST-IDX)    00052180
052700     END-EVALUATE.                                                00052700
052750                                                                  00052750
052760 615-WRITE-ONE-EATER-TAB.                                         00052760
052770     STRING X'09' WS-HIST-EATER(WS-HIST-IDX, J)                   00052770
052780            DELIMITED BY SIZE INTO WS-RAW-LINE                    00052780
052790            WITH POINTER WS-UNSTRING-PTR.                        00052790
052800                                                                  00052800
052900 620-EDIT-AMOUNT-TEXT.                                            00052900
053000*    REBUILDS THE +NNNNNNNNN SIGNED-CENTS TEXT FIELD FOR THE     00053000
053100*    TRANSFER/LUNCH SAVE FORMAT.                                  00053100
053200     IF WS-HIST-AMOUNT(WS-HIST-IDX) < +0                         00053200
053300         MOVE '-' TO WS-AMOUNT-SIGN                               00053300
053400         COMPUTE WS-AMT-DIGIT-NUM =                               00053400
053450             WS-HIST-AMOUNT(WS-HIST-IDX) * -1                     00053450
053500     ELSE                                                         00053500
053550         MOVE '+' TO WS-AMOUNT-SIGN                               00053550
053580         MOVE WS-HIST-AMOUNT(WS-HIST-IDX) TO WS-AMT-DIGIT-NUM     00053580
053600     END-IF.                                                      00053600
053900     STRING WS-AMOUNT-SIGN WS-AMT-DIGIT-NUM                       00053900
054000            DELIMITED BY SIZE INTO WS-AMOUNT-TEXT.                00054000
054100                                                                  00054100
054200 700-OPEN-FILES.                                                  00054200
054300     OPEN INPUT  TRANLOG-FILE                                     00054300
054400                 UNDOREQ-FILE                                     00054400
054500          OUTPUT TRANLOG-FILE-OUT                                 00054500
054600                 LEDGRPT.                                         00054600
054620*    STATUS CHECKS RUN AS A PERFORM...THRU RANGE SO THE FIRST     00054620
054640*    BAD OPEN SHORT-CIRCUITS THE REST VIA GO TO - THE WAY THIS    00054640
054660*    SHOP HAS ALWAYS CHAINED A MULTI-FILE OPEN CHECK.             00054660
054680     PERFORM 701-CHECK-TRANLOG-OPEN                               00054680
054685             THRU 703-CHECK-UNDOREQ-OPEN-EXIT.                    00054685
054700                                                                  00054700
054710 701-CHECK-TRANLOG-OPEN.                                          00054710
054720     IF WS-TRANLOG-STATUS NOT = '00'                              00054720
054800         DISPLAY 'ERROR OPENING TRANLOG INPUT FILE. RC:'         00054800
054900                 WS-TRANLOG-STATUS                                00054900
055000         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'         00055000
055100         MOVE 16 TO RETURN-CODE                                   00055100
055200         MOVE 'Y' TO WS-TRANLOG-EOF-SW                            00055200
055250         GO TO 703-CHECK-UNDOREQ-OPEN-EXIT                        00055250
055300     END-IF.                                                      00055300
055320 702-CHECK-TRANOUT-OPEN.                                          00055320
055400     IF WS-TRANOUT-STATUS NOT = '00'                              00055400
055500         DISPLAY 'ERROR OPENING TRANLOG OUTPUT FILE. RC:'        00055500
055600                 WS-TRANOUT-STATUS                                00055600
055700         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'         00055700
055800         MOVE 16 TO RETURN-CODE                                   00055800
055900         MOVE 'Y' TO WS-TRANLOG-EOF-SW                            00055900
055950         GO TO 703-CHECK-UNDOREQ-OPEN-EXIT                        00055950
056000     END-IF.                                                      00056000
056050 703-CHECK-UNDOREQ-OPEN.                                          00056050
056100     IF WS-UNDOREQ-STATUS NOT = '00'                              00056100
056200         DISPLAY 'ERROR OPENING UNDOREQ FILE. RC:'               00056200
056300                 WS-UNDOREQ-STATUS                                00056300
056400         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'         00056400
056500         MOVE 16 TO RETURN-CODE                                   00056500
056600         MOVE 'Y' TO WS-TRANLOG-EOF-SW                            00056600
056700     END-IF.                                                      00056700
056720 703-CHECK-UNDOREQ-OPEN-EXIT.                                     00056720
056740     EXIT.                                                        00056740
056800                                                                  00056800
056900 710-READ-TRANLOG-FILE.                                           00056900
057000     READ TRANLOG-FILE INTO WS-RAW-LINE                          00057000
057100       AT END MOVE 'Y' TO WS-TRANLOG-EOF-SW.                      00057100
057200     EVALUATE WS-TRANLOG-STATUS                                   00057200
057300        WHEN '00'                                                 00057300
057400            CONTINUE                                              00057400
057500        WHEN '10'                                                 00057500
057600            MOVE 'Y' TO WS-TRANLOG-EOF-SW                         00057600
057700        WHEN OTHER                                                00057700
057800            STRING 'ERROR ON TRANLOG READ. CODE: '               00057800
057900                   WS-TRANLOG-STATUS DELIMITED BY SIZE            00057900
058000                   INTO WS-ABEND-MESSAGE                          00058000
058100            PERFORM 900-FATAL-TERMINATION                         00058100
058200     END-EVALUATE.                                                00058200
058300                                                                  00058300
058400 720-PARSE-TRANLOG-RECORD.                                        00058400
058500     MOVE 'Y' TO WS-LINE-OK-SW.                                   00058500
058600     IF TRANLOG-EOF OR WS-RAW-LINE = SPACES                      00058600
058700         MOVE 'N' TO WS-LINE-OK-SW                                00058700
058800     ELSE                                                         00058800
058900         MOVE +1 TO WS-UNSTRING-PTR                               00058900
059000         MOVE +0 TO WS-FIELD-COUNT                                00059000
059100         PERFORM 725-UNSTRING-NEXT-FIELD                          00059100
059200                 UNTIL WS-UNSTRING-PTR > 800                      00059200
059300                    OR WS-FIELD-COUNT = 23                        00059300
059400         PERFORM 730-EDIT-TRAN-FIELDS                             00059400
059500     END-IF.                                                      00059500
059600                                                                  00059600
059700 725-UNSTRING-NEXT-FIELD.                                         00059700
059800     ADD +1 TO WS-FIELD-COUNT.                                    00059800
059900     UNSTRING WS-RAW-LINE DELIMITED BY X'09'                     00059900
060000         INTO WS-RAW-FIELD(WS-FIELD-COUNT)                       00060000
060100         WITH POINTER WS-UNSTRING-PTR                             00060100
060200         ON OVERFLOW MOVE 800 TO WS-UNSTRING-PTR                 00060200
060300     END-UNSTRING.                                                00060300
060400                                                                  00060400
060500 730-EDIT-TRAN-FIELDS.                                            00060500
060600     MOVE WS-RAW-FIELD(1)(1:8) TO WS-CUR-TYPE.                    00060600
060700     MOVE SPACES               TO WS-CUR-NAME-1 WS-CUR-NAME-2     00060700
060800                                  WS-CUR-EMAIL WS-CUR-DESCRIPTION00060800
060900     MOVE +0                   TO WS-CUR-AMOUNT WS-CUR-EATER-COUNT00060900
060950     ADD +1                    TO WS-CUR-REBUILD-COUNT.           00060950
061000     PERFORM 731-CLEAR-ONE-EATER                                  00061000
061050             VARYING J FROM 1 BY 1 UNTIL J > 20.                  00061050
061300     EVALUATE TRUE                                                00061300
061400        WHEN WS-CUR-IS-ADD OR WS-CUR-IS-DELETE                    00061400
061500            MOVE WS-RAW-FIELD(2)(1:30) TO WS-CUR-NAME-1           00061500
061600            MOVE WS-RAW-FIELD(3)(1:60) TO WS-CUR-EMAIL            00061600
061700        WHEN WS-CUR-IS-TRANSFER                                   00061700
061800            MOVE WS-RAW-FIELD(2)(1:30) TO WS-CUR-NAME-1           00061800
061900            MOVE WS-RAW-FIELD(3)(1:30) TO WS-CUR-NAME-2           00061900
061950            MOVE 4 TO WS-AMT-FIELD-IDX                            00061950
062000            PERFORM 740-CONVERT-SIGNED-AMOUNT                    00062000
062200        WHEN WS-CUR-IS-LUNCH                                      00062200
062300            MOVE WS-RAW-FIELD(2)(1:30) TO WS-CUR-NAME-1           00062300
062350            MOVE 3 TO WS-AMT-FIELD-IDX                            00062350
062400            PERFORM 740-CONVERT-SIGNED-AMOUNT                    00062400
062600            COMPUTE WS-CUR-EATER-COUNT = WS-FIELD-COUNT - 3       00062600
062700            IF WS-CUR-EATER-COUNT > WS-EATER-LIMIT               00062700
062800                MOVE 'LUNCH RECORD HAS MORE THAN 20 EATERS'      00062800
062900                      TO WS-ABEND-MESSAGE                        00062900
063000                PERFORM 900-FATAL-TERMINATION                     00063000
063100            END-IF                                                00063100
063200            PERFORM 732-COPY-ONE-EATER-FIELD                     00063200
063250                    VARYING J FROM 1 BY 1                        00063250
063300                    UNTIL J > WS-CUR-EATER-COUNT                  00063300
063700     END-EVALUATE.                                                00063700
063750                                                                  00063750
063760 731-CLEAR-ONE-EATER.                                             00063760
063770     MOVE SPACES TO WS-CUR-EATER(J).                              00063770
063780                                                                  00063780
063790 732-COPY-ONE-EATER-FIELD.                                        00063790
063795     MOVE WS-RAW-FIELD(J + 3)(1:30) TO WS-CUR-EATER(J).           00063795
063800                                                                  00063800
063900 740-CONVERT-SIGNED-AMOUNT.                                       00063900
064000*    CONVERTS A "+NNNNNNNNN" / "-NNNNNNNNN" SIGNED-CENTS TEXT     00064000
064100*    FIELD (AS CARRIED ON THE LOG) INTO WS-CUR-AMOUNT COMP-3.     00064100
064200     MOVE ZERO TO WS-AMT-DIGIT-NUM.                               00064200
064300     MOVE WS-RAW-FIELD(WS-AMT-FIELD-IDX)(2:9) TO WS-AMT-DIGIT-NUM.00064300
064400     IF WS-RAW-FIELD(WS-AMT-FIELD-IDX)(1:1) = '-'                00064400
064500         COMPUTE WS-CUR-AMOUNT = WS-AMT-DIGIT-NUM * -1            00064500
064600     ELSE                                                         00064600
064700         MOVE WS-AMT-DIGIT-NUM TO WS-CUR-AMOUNT                   00064700
064800     END-IF.                                                      00064800
064900                                                                  00064900
064950 750-READ-UNDOREQ-FILE.                                           00064950
065100     READ UNDOREQ-FILE                                            00065100
065200       AT END MOVE 'Y' TO WS-UNDOREQ-EOF-SW.                      00065200
065300     EVALUATE WS-UNDOREQ-STATUS                                   00065300
065400        WHEN '00'                                                 00065400
065500            CONTINUE                                              00065500
065600        WHEN '10'                                                 00065600
065700            MOVE 'Y' TO WS-UNDOREQ-EOF-SW                         00065700
065800        WHEN OTHER                                                00065800
065900            STRING 'ERROR ON UNDOREQ READ. CODE: '               00065900
066000                   WS-UNDOREQ-STATUS DELIMITED BY SIZE            00066000
066100                   INTO WS-ABEND-MESSAGE                          00066100
066200            PERFORM 900-FATAL-TERMINATION                         00066200
066300     END-EVALUATE.                                                00066300
066400                                                                  00066400
066500 790-CLOSE-FILES.                                                 00066500
066600     CLOSE TRANLOG-FILE.                                          00066600
066700     CLOSE TRANLOG-FILE-OUT.                                      00066700
066800     CLOSE UNDOREQ-FILE.                                          00066800
066900     CLOSE LEDGRPT.                                               00066900
067000                                                                  00067000
067100 800-INIT-REPORT.                                                 00067100
067200     MOVE CURRENT-YEAR   TO RPT-YY.                               00067200
067300     MOVE CURRENT-MONTH  TO RPT-MM.                               00067300
067400     MOVE CURRENT-DAY    TO RPT-DD.                               00067400
067500     MOVE CURRENT-HOUR   TO RPT-HH.                               00067500
067600     MOVE CURRENT-MINUTE TO RPT-MIN.                              00067600
067700     MOVE CURRENT-SECOND TO RPT-SS.                               00067700
067800     WRITE LEDGRPT-REC FROM RPT-HEADER1 AFTER TOP-OF-FORM.        00067800
067820*    UPSI-0 OFF (NORMAL PRODUCTION SETTING) = FORWARD, OLDEST-   00067820
067840*    FIRST, THE AUDIT-TRAIL DEFAULT.  UPSI-0 ON = REVERSE,        00067840
067860*    NEWEST-FIRST, MATCHING THE OLD INTERACTIVE SCREEN'S LOG     00067860
067880*    VIEW.  SET ONCE HERE SO 850 BELOW NEVER HAS TO TEST UPSI-0  00067880
067890*    ITSELF.                                                     00067890
067900     IF UPSI-0-IS-ON                                              00067900
067910         MOVE 'R' TO WS-REPORT-ORDER-SW                          00067910
067920     ELSE                                                         00067920
067930         MOVE 'F' TO WS-REPORT-ORDER-SW                          00067930
067940     END-IF.                                                      00067940
067950                                                                  00067950
068000 850-PRINT-HISTORY-REPORT.                                        00068000
068100*    FORWARD (OLDEST-FIRST) OR REVERSE (NEWEST-FIRST) PER         00068100
068200*    WS-REPORT-ORDER-SW, SET IN 800-INIT-REPORT ABOVE FROM        00068200
068300*    UPSI-0.  BOTH ORDERS SUPPORTED; FORWARD IS THE DEFAULT.      00068300
068320*    HEADING MUST MATCH THE ROW ORDER BELOW OR AN AUDITOR READS   00068320
068340*    THE REPORT BACKWARDS - RPT-HIST-HDR1-REV IS THE "NEWEST TO   00068340
068360*    OLDEST" COUNTERPART TO RPT-HIST-HDR1's "OLDEST TO NEWEST".   00068360
068450     IF RPT-ORDER-REVERSE                                         00068450
068460         WRITE LEDGRPT-REC FROM RPT-HIST-HDR1-REV AFTER 2          00068460
068470         PERFORM 855-PRINT-ONE-HISTORY-LINE                      00068470
068480                 VARYING WS-HIST-IDX FROM WS-HIST-COUNT BY -1     00068480
068490                 UNTIL WS-HIST-IDX < 1                            00068490
068500     ELSE                                                         00068500
068550         WRITE LEDGRPT-REC FROM RPT-HIST-HDR1 AFTER 2              00068550
068600         PERFORM 855-PRINT-ONE-HISTORY-LINE                      00068600
068650                 VARYING WS-HIST-IDX FROM 1 BY 1                 00068650
068680                 UNTIL WS-HIST-IDX > WS-HIST-COUNT               00068680
068700     END-IF.                                                      00068700
069000                                                                  00069000
069050 855-PRINT-ONE-HISTORY-LINE.                                      00069050
069060     MOVE WS-HIST-DESCRIPTION(WS-HIST-IDX) TO RPT-HIST-LINE.     00069060
069070     WRITE LEDGRPT-REC FROM RPT-HIST-DETAIL.                      00069070
069080                                                                  00069080
069100 860-PRINT-ROSTER-REPORT.                                         00069100
069200     WRITE LEDGRPT-REC FROM RPT-ROSTER-HDR1 AFTER 2.              00069200
069300     WRITE LEDGRPT-REC FROM RPT-ROSTER-HDR2 AFTER 1.              00069300
069350     MOVE +0 TO WS-ROST-PRINT-COUNT.                              00069350
069400     PERFORM 865-PRINT-ONE-ROSTER-LINE                           00069400
069450             VARYING WS-ROST-IDX FROM 1 BY 1                     00069450
069500             UNTIL WS-ROST-IDX > WS-ROST-COUNT.                   00069500
069550                                                                  00069550
069560 865-PRINT-ONE-ROSTER-LINE.                                       00069560
069570     MOVE WS-ROST-NAME(WS-ROST-IDX) TO RPT-ROST-NAME.             00069570
069575     MOVE WS-ROST-EMAIL(WS-ROST-IDX) TO RPT-ROST-EMAIL.           00069575
069580     IF WS-ROST-BALANCE(WS-ROST-IDX) < +0                         00069580
069590         MOVE '-' TO RPT-ROST-SIGN                                00069590
069600         COMPUTE WS-AMT-DIGIT-NUM =                               00069600
069610             WS-ROST-BALANCE(WS-ROST-IDX) * -1                    00069610
069620     ELSE                                                         00069620
069630         MOVE ' ' TO RPT-ROST-SIGN                                00069630
069640         MOVE WS-ROST-BALANCE(WS-ROST-IDX) TO WS-AMT-DIGIT-NUM    00069640
069650     END-IF.                                                      00069650
069660     COMPUTE RPT-ROST-BAL-DOLLARS = WS-AMT-DIGIT-NUM / 100.       00069660
069670     COMPUTE RPT-ROST-BAL-CENTS =                                 00069670
069680          WS-AMT-DIGIT-NUM - (RPT-ROST-BAL-DOLLARS * 100).        00069680
069690     WRITE LEDGRPT-REC FROM RPT-ROSTER-DETAIL.                    00069690
069695     ADD +1 TO WS-ROST-PRINT-COUNT.                               00069695
070900                                                                  00070900
071000 900-FATAL-TERMINATION.                                           00071000
071100*    A LEDGER-CONSISTENCY ERROR IS FATAL - THE RUN ABENDS RATHER 00071100
071200*    THAN POST A PARTIAL LEDGER.  MIRRORS THE UNCHECKED RUNTIME  00071200
071300*    EXCEPTION THE INTERACTIVE PROGRAM WOULD THROW.              00071300
071400     DISPLAY 'LFPOST1 FATAL - ' WS-ABEND-MESSAGE.                00071400
071500     MOVE 16 TO RETURN-CODE.                                      00071500
071600     PERFORM 790-CLOSE-FILES.                                     00071600
071700     STOP RUN.                                                    00071700
