000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF LUNCHFUND DATA PROCESSING      00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400******************************************************************00000400
000500* COPYBOOK:  LFROSTER                                            00000500
000600*                                                                 00000600
000700* AUTHOR  :  D. Okafor                                            00000700
000800*                                                                 00000800
000900* ROSTER TABLE LAYOUT - ONE ENTRY PER PERSON CARRIED IN THE       00000900
001000* LUNCHFUND LEDGER.  KEPT IN ASCENDING NAME SEQUENCE BY THE       00001000
001100* CALLING PROGRAM (SEE LFAPLY1 PARAGRAPHS 200/210/220).           00001100
001200*                                                                 00001200
001300* THIS COPYBOOK IS SHARED BY MORE THAN ONE PROGRAM.  THE CALLER   00001300
001400* SUPPLIES A DATA-NAME PREFIX VIA REPLACING SO THE SAME FIELD     00001400
001500* LAYOUT CAN BE USED MORE THAN ONCE WITHOUT A DUPLICATE-NAME      00001500
001600* COMPILE ERROR -  E.G.                                           00001600
001700*     COPY LFROSTER REPLACING ==:TAG:== BY ==WS-ROST==.           00001700
001800*                                                                 00001800
001900***************************************************************  00001900
002000*     AMENDMENT HISTORY                                          00002000
002100*                                                                 00002100
002200*     DATE      INIT  REQUEST     DESCRIPTION                    00002200
002300*     --------  ----  ----------  -------------------------------00002300
002400*     03/11/91  DJO   LF-0001     ORIGINAL COPYBOOK FOR LEDGER    00002400
002500*                                 REWRITE PROJECT.                00002500
002600*     09/14/93  DJO   LF-0037     WIDENED EMAIL FROM 40 TO 60     00002600
002700*                                 TO MATCH NEW MAIL GATEWAY.      00002700
002800*     06/02/99  RPK   LF-0098     Y2K REVIEW - NO DATE FIELDS IN  00002800
002900*                                 THIS COPYBOOK, NO CHANGE MADE.  00002900
003000*     11/18/02  TMS   LF-0122     RAISED ROSTER-TABLE LIMIT FROM  00003000
003100*                                 200 TO 500 PER HELP DESK TICKET 00003100
003200*                                 22187 (FUND OUTGREW THE TABLE). 00003200
003250*     08/30/05  TMS   LF-0140     ADDED :TAG:-PRINT-COUNT AS A    00003250
003260*                                 STANDALONE CELL - THE ROSTER    00003260
003270*                                 REPORT BUMPS IT ONE PER LINE    00003270
003280*                                 WRITTEN SO OPS CAN CROSS-CHECK  00003280
003290*                                 IT AGAINST :TAG:-COUNT AFTER    00003290
003295*                                 THE RUN.                        00003295
003300***************************************************************  00003300
003400 01  :TAG:-TABLE.                                                 00003400
003500     05  :TAG:-COUNT             PIC S9(4) COMP VALUE +0.         00003500
003600     05  FILLER                  PIC X(02).                      00003600
003700     05  :TAG:-ENTRY OCCURS 0 TO 500 TIMES                       00003700
004800                 DEPENDING ON :TAG:-COUNT                        00004800
004900                 INDEXED BY :TAG:-IDX.                            00004900
005000         10  :TAG:-NAME          PIC X(30).                      00005000
005100         10  :TAG:-EMAIL         PIC X(60).                      00005100
005200         10  :TAG:-BALANCE       PIC S9(9) COMP-3.                00005200
005300         10  FILLER              PIC X(05).                      00005300
005350*                                                                 00005350
005360* STANDALONE RUN-CONTROL CELL - SEE 08/30/05 AMENDMENT ABOVE.     00005360
005370* NOT PART OF THE :TAG:-TABLE GROUP, SO IT IS NOT CARRIED ACROSS  00005370
005380* THE CALL TO LFAPLY1 - IT IS THE COPYING PROGRAM'S OWN TALLY.    00005380
005390 77  :TAG:-PRINT-COUNT           PIC S9(4) COMP.                 00005390
