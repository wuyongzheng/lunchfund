000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF LUNCHFUND DATA PROCESSING    00000200
000300* ALL RIGHTS RESERVED                                          00000300
000400****************************************************************00000400
000500* PROGRAM:  LFAPLY1                                             00000500
000600*                                                                00000600
000700* CALLED BY LFPOST1 ONCE PER TRANSACTION (APLY) OR UNDO/REDO    00000700
000800* REQUEST (UNDO) TO APPLY ONE LEDGER TRANSACTION AGAINST THE    00000800
000900* IN-MEMORY PERSON ROSTER AND TO BUILD THE HUMAN-READABLE       00000900
001000* DESCRIPTION TEXT CARRIED BACK ON THE HISTORY STACK.            00001000
001100*                                                                00001100
001200* LINKAGE (SEE CALL IN LFPOST1):                                00001200
001300*     LK-REQUEST-CODE   'APLY' OR 'UNDO'                        00001300
001400*     LK-TRAN-ENTRY     COPY LFHISTRY - THE TRANSACTION         00001400
001500*     LK-ROST-TABLE     COPY LFROSTER - THE PERSON ROSTER       00001500
001600*     LK-RETURN-CODE-SW 'Y' = APPLIED, 'N' = REJECTED           00001600
001700*     LK-RETURN-MSG     REASON TEXT WHEN REJECTED               00001700
001800*                                                                00001800
001900* A REJECTED TRANSACTION DOES NOT ABEND THIS PROGRAM - LFPOST1  00001900
002000* DECIDES WHAT TO DO WITH A REJECTION (SEE 900-FATAL-           00002000
002100* TERMINATION THERE).  THIS PROGRAM ONLY REPORTS, IT NEVER      00002100
002200* TERMINATES THE RUN.                                           00002200
002300****************************************************************00002300
002400 IDENTIFICATION DIVISION.                                       00002400
002500 PROGRAM-ID. LFAPLY1.                                           00002500
002600 AUTHOR. D. OKAFOR.                                             00002600
002700 INSTALLATION. LUNCHFUND DATA PROCESSING.                       00002700
002800 DATE-WRITTEN. MARCH 1991.                                      00002800
002900 DATE-COMPILED.                                                 00002900
003000 SECURITY. LUNCHFUND INTERNAL USE ONLY.                         00003000
003100*                                                                00003100
003200****************************************************************00003200
003300*     AMENDMENT HISTORY                                         00003300
003400*                                                                00003400
003500*     DATE      INIT  REQUEST     DESCRIPTION                   00003500
003600*     --------  ----  ----------  ------------------------------00003600
003700*     03/11/91  DJO   LF-0001     ORIGINAL SUBPROGRAM - ADD AND 00003700
003800*                                 DELETE ONLY.                   00003800
003900*     08/04/92  DJO   LF-0019     ADDED TRANSFER APPLY/UNDO.     00003900
004000*     02/27/93  RPK   LF-0031     ADDED LUNCH SPLIT APPLY/UNDO.  00004000
004100*                                 SHARE IS TRUNCATED, NOT        00004100
004200*                                 ROUNDED, PER FUND BY-LAWS.     00004200
004300*     07/22/94  DJO   LF-0061     MOVED DESCRIPTION-TEXT BUILD   00004300
004400*                                 IN HERE FROM LFPOST1 SO THE    00004400
004500*                                 WORDING STAYS WITH THE RULE    00004500
004600*                                 THAT PRODUCES IT.               00004600
004700*     06/02/99  RPK   LF-0098     Y2K REVIEW - NO DATE FIELDS IN 00004700
004800*                                 THIS PROGRAM, NO CHANGE MADE.  00004800
004900*     11/18/02  TMS   LF-0122     RAISED ROSTER TABLE LIMIT TO   00004900
005000*                                 MATCH LFROSTER/LFPOST1.        00005000
005100*     05/09/07  TMS   LF-0156     UNDO-DELETE NOW REJECTS IF THE 00005100
005200*                                 NAME IS ALREADY BACK ON THE    00005200
005300*                                 ROSTER (HELP DESK TICKET 24091 00005300
005400*                                 - DOUBLE-FIRED REDO REQUEST).  00005400
005420*     03/14/11  DJO   LF-0171     ADD AND DELETE DESCRIPTION TEXT 00005420
005430*                                 WAS DROPPING THE MEMBER'S EMAIL 00005430
005440*                                 - AUDIT COMMITTEE FLAGGED IT ON 00005440
005450*                                 THE QUARTERLY HISTORY PRINTOUT. 00005450
005460*                                 ADDED AN EMAIL TRIM PAIR AND    00005460
005470*                                 REBUILT BOTH MESSAGES TO CARRY  00005470
005480*                                 IT (SEE 600/602, 530/532).      00005480
005485*     03/14/11  DJO   LF-0172     LUNCH DESCRIPTION HAD DRIFTED    00005485
005487*                                 TO "PAID"/"FOR LUNCH, SPLIT      00005487
005488*                                 WITH" SOMEWHERE ALONG THE WAY -  00005488
005490*                                 PUT BACK TO THE SIGN-UP SHEET'S  00005490
005492*                                 ORIGINAL "PAYED" WORDING (SEE    00005492
005494*                                 606).                            00005494
005496*     04/02/11  DJO   LF-0174     AUDIT FOUND TRANSFER AND UNDO-    00005496
005497*                                 TRANSFER POSTING THE BALANCE      00005497
005498*                                 EFFECT BACKWARDS - THE GIVER WAS  00005498
005499*                                 BEING DEBITED AND THE RECEIVER    00005499
005500*                                 CREDITED.  SWAPPED THE ADD AND    00005500
005501*                                 SUBTRACT TARGETS IN 130 AND 135   00005501
005502*                                 TO MATCH THE FUND BY-LAWS (GIVER  00005502
005503*                                 BALANCE GOES UP).  ALSO FOUND     00005503
005504*                                 140/145 CREDITING AND DEBITING    00005504
005505*                                 THE PAYER FOR THE TRUNCATED SHARE 00005505
005506*                                 TOTAL INSTEAD OF THE FULL LUNCH   00005506
005507*                                 AMOUNT, WHICH WAS LOSING THE      00005507
005508*                                 ROUNDING REMAINDER CENT OFF THE   00005508
005509*                                 LEDGER ENTIRELY - PAYER SIDE NOW  00005509
005510*                                 POSTS LK-TRAN-AMOUNT.  DROPPED    00005510
005511*                                 WS-SHARE-TOTAL, NO LONGER NEEDED. 00005511
005512*                                 ALSO FIXED 604'S "GAVE"/"TO" TO   00005512
005513*                                 LOWER CASE TO MATCH THE OTHER     00005513
005514*                                 THREE DESCRIPTION TYPES.          00005514
005515****************************************************************00005515
005600 ENVIRONMENT DIVISION.                                          00005600
005700 CONFIGURATION SECTION.                                         00005700
005800 SOURCE-COMPUTER. IBM-390.                                      00005800
005900 OBJECT-COMPUTER. IBM-390.                                      00005900
006000 SPECIAL-NAMES.                                                 00006000
006100     C01 IS TOP-OF-FORM.                                        00006100
006200*                                                                00006200
006300****************************************************************00006300
006400 DATA DIVISION.                                                 00006400
006500 WORKING-STORAGE SECTION.                                       00006500
006600****************************************************************00006600
006700*                                                                00006700
006800* HOW MANY TIMES THIS RUN HAS CALLED US - CARRIED AS STANDALONE 00006800
006900* 77-LEVEL CELLS, THE WAY THIS SHOP HAS ALWAYS KEPT A SUBPROGRAM'S00006900
006950* OWN HOUSEKEEPING COUNTERS SEPARATE FROM ITS BUSINESS DATA.     00006950
007000 77  WS-CALL-COUNT            PIC S9(9) COMP VALUE +0.           00007000
007200 77  WS-CALL-COUNT-X REDEFINES WS-CALL-COUNT                     00007200
007300                 PIC X(4).                                      00007300
007500*                                                                00007500
007600 01  WS-SEARCH-WORK.                                            00007600
007700     05  WS-SEARCH-NAME           PIC X(30)  VALUE SPACES.       00007700
007800     05  WS-FOUND-SW              PIC X      VALUE 'N'.          00007800
007900         88  ENTRY-FOUND          VALUE 'Y'.                     00007900
008000     05  WS-FOUND-IDX             PIC S9(4) COMP VALUE +0.       00008000
008100     05  FILLER                   PIC X(05).                    00008100
008200*                                                                00008200
008300 01  WS-INSERT-WORK.                                            00008300
008400     05  WS-INSERT-NAME           PIC X(30)  VALUE SPACES.       00008400
008500     05  WS-INSERT-EMAIL          PIC X(60)  VALUE SPACES.       00008500
008600     05  WS-INSERT-BALANCE        PIC S9(9) COMP-3 VALUE +0.     00008600
008700     05  WS-INSERT-IDX            PIC S9(4) COMP VALUE +0.       00008700
008800     05  FILLER                   PIC X(05).                    00008800
008900*                                                                00008900
009000 01  WS-DELETE-WORK.                                            00009000
009100     05  WS-DELETE-IDX            PIC S9(4) COMP VALUE +0.       00009100
009200     05  WS-SHIFT-IDX             PIC S9(4) COMP VALUE +0.       00009200
009300     05  FILLER                   PIC X(04).                    00009300
009400*                                                                00009400
009500 01  WS-TRANSFER-WORK.                                          00009500
009600     05  WS-GIVER-IDX             PIC S9(4) COMP VALUE +0.       00009600
009700     05  WS-RECEIVER-IDX          PIC S9(4) COMP VALUE +0.       00009700
009800     05  FILLER                   PIC X(04).                    00009800
009900*                                                                00009900
010000 01  WS-LUNCH-WORK.                                             00010000
010100     05  WS-SHARE-AMOUNT          PIC S9(9) COMP-3 VALUE +0.     00010100
010300     05  K                        PIC S9(4) COMP VALUE +0.       00010300
010400     05  FILLER                   PIC X(08).                    00010400
010500*                                                                00010500
010600* UNSIGNED DIGIT WORK AREA - SHARED BY THE DOLLAR-AMOUNT EDIT   00010600
010700* LOGIC BELOW.  THE ALPHA REDEFINE LETS US WALK THE MAGNITUDE   00010700
010800* ONE DIGIT AT A TIME WITHOUT AN INTRINSIC FUNCTION.             00010800
010900 01  WS-AMOUNT-WORK.                                            00010900
011000     05  WS-AMT-DIGIT-NUM         PIC 9(9)   VALUE 0.            00011000
011100     05  WS-AMT-DIGIT-ALPHA REDEFINES WS-AMT-DIGIT-NUM           00011100
011200                 PIC X(9).                                       00011200
011300     05  FILLER                   PIC X(05).                    00011300
011400*                                                                00011400
011500* DOLLAR-AMOUNT TEXT EDIT WORK AREA - RENDERS A COMP-3 CENTS     00011500
011600* AMOUNT THE WAY THE OLD POCKET PROGRAM PRINTED A DOUBLE - TWO   00011600
011700* DECIMAL PLACES, OR ONE WHEN THE LOW DIGIT IS ZERO, NEVER       00011700
011800* TRIMMED TO A BARE WHOLE DOLLAR.                                00011800
011900 01  WS-DOLLAR-FORMAT-WORK.                                     00011900
012000     05  WS-FMT-AMOUNT-IN         PIC S9(9) COMP-3 VALUE +0.     00012000
012100     05  WS-FMT-DOLLARS           PIC 9(7)  COMP-3 VALUE 0.      00012100
012200     05  WS-FMT-DOLLARS-ED        PIC ZZZZZZ9.                   00012200
012300     05  WS-FMT-CENTS             PIC 9(2)  COMP-3 VALUE 0.      00012300
012400     05  WS-CENTS-NUM             PIC 99     VALUE 0.            00012400
012500     05  WS-CENTS-ALPHA REDEFINES WS-CENTS-NUM                  00012500
012600                 PIC X(2).                                       00012600
012700     05  WS-FMT-SCAN-IDX          PIC S9(4) COMP VALUE +0.       00012700
012800     05  WS-FMT-PTR               PIC S9(4) COMP VALUE +0.       00012800
012900     05  WS-FMT-DOLLAR-TEXT       PIC X(12)  VALUE SPACES.       00012900
013000     05  FILLER                   PIC X(05).                    00013000
013100*                                                                00013100
013200 01  WS-TRIM-WORK.                                               00013200
013300     05  WS-TRIM-NAME             PIC X(30)  VALUE SPACES.       00013300
013400     05  WS-NAME-LEN              PIC S9(4) COMP VALUE +0.       00013400
013410     05  WS-TRIM-EMAIL            PIC X(60)  VALUE SPACES.       00013410
013420     05  WS-EMAIL-LEN             PIC S9(4) COMP VALUE +0.       00013420
013500     05  FILLER                   PIC X(04).                    00013500
013600*                                                                00013600
013700 01  WS-EATER-LIST-WORK.                                        00013700
013800     05  WS-EATER-LIST-TEXT       PIC X(200) VALUE SPACES.       00013800
013900     05  WS-ELT-PTR               PIC S9(4) COMP VALUE +0.       00013900
014000     05  FILLER                   PIC X(04).                    00014000
014100*                                                                00014100
014200 01  WS-DESCRIPTION-WORK.                                       00014200
014300     05  WS-DESC-PTR              PIC S9(4) COMP VALUE +0.       00014300
014400     05  FILLER                   PIC X(04).                    00014400
014500*                                                                00014500
014600****************************************************************00014600
014700 LINKAGE SECTION.                                               00014700
014800****************************************************************00014800
014900*                                                                00014900
015000 01  LK-REQUEST-CODE              PIC X(4).                      00015000
015100*                                                                00015100
015200* THE TRANSACTION BEING APPLIED OR UNDONE.                       00015200
015300 COPY LFHISTRY REPLACING ==:TAG:== BY ==LK-TRAN==.               00015300
015400*                                                                00015400
015500* THE PERSON ROSTER - MAINTAINED HERE, READ/PRINTED BY LFPOST1. 00015500
015600 COPY LFROSTER REPLACING ==:TAG:== BY ==LK-ROST==.               00015600
015700*                                                                00015700
015800 01  LK-RETURN-CODE-SW            PIC X.                         00015800
015900 01  LK-RETURN-MSG                PIC X(50).                     00015900
016000*                                                                00016000
016100****************************************************************00016100
016200 PROCEDURE DIVISION USING LK-REQUEST-CODE, LK-TRAN-ENTRY,       00016200
016300             LK-ROST-TABLE, LK-RETURN-CODE-SW, LK-RETURN-MSG.    00016300
016400****************************************************************00016400
016500                                                                 00016500
016600 100-APPLY-TRANSACTION.                                         00016600
016700     ADD +1 TO WS-CALL-COUNT.                                   00016700
016800     MOVE 'Y'    TO LK-RETURN-CODE-SW.                          00016800
016900     MOVE SPACES TO LK-RETURN-MSG.                              00016900
017000     EVALUATE TRUE                                              00017000
017100        WHEN LK-TRAN-IS-ADD                                     00017100
017200            IF LK-REQUEST-CODE = 'APLY'                         00017200
017300                PERFORM 110-APPLY-ADD                           00017300
017400            ELSE                                                00017400
017500                PERFORM 115-UNDO-ADD                            00017500
017600            END-IF                                              00017600
017700        WHEN LK-TRAN-IS-DELETE                                  00017700
017800            IF LK-REQUEST-CODE = 'APLY'                         00017800
017900                PERFORM 120-APPLY-DELETE                        00017900
018000            ELSE                                                00018000
018100                PERFORM 125-UNDO-DELETE                         00018100
018200            END-IF                                              00018200
018300        WHEN LK-TRAN-IS-TRANSFER                                00018300
018400            IF LK-REQUEST-CODE = 'APLY'                         00018400
018500                PERFORM 130-APPLY-TRANSFER                      00018500
018600            ELSE                                                00018600
018700                PERFORM 135-UNDO-TRANSFER                       00018700
018800            END-IF                                              00018800
018900        WHEN LK-TRAN-IS-LUNCH                                   00018900
019000            IF LK-REQUEST-CODE = 'APLY'                         00019000
019100                PERFORM 140-APPLY-LUNCH                         00019100
019200            ELSE                                                00019200
019300                PERFORM 145-UNDO-LUNCH                          00019300
019400            END-IF                                              00019400
019500        WHEN OTHER                                              00019500
019600            MOVE 'N' TO LK-RETURN-CODE-SW                       00019600
019700            MOVE 'UNKNOWN TRANSACTION TYPE PASSED TO LFAPLY1'   00019700
019800                  TO LK-RETURN-MSG                              00019800
019900     END-EVALUATE.                                              00019900
020000     GOBACK.                                                    00020000
020100                                                                 00020100
020200 110-APPLY-ADD.                                                 00020200
020300     MOVE LK-TRAN-NAME-1 TO WS-SEARCH-NAME.                     00020300
020400     PERFORM 200-FIND-ROSTER-ENTRY.                             00020400
020500     IF ENTRY-FOUND                                             00020500
020600         MOVE 'N' TO LK-RETURN-CODE-SW                          00020600
020700         STRING 'ADD REJECTED - ALREADY ON ROSTER: '            00020700
020800                LK-TRAN-NAME-1 DELIMITED BY SIZE                00020800
020900                INTO LK-RETURN-MSG                              00020900
021000     ELSE                                                       00021000
021100         MOVE LK-TRAN-NAME-1 TO WS-INSERT-NAME                  00021100
021200         MOVE LK-TRAN-EMAIL  TO WS-INSERT-EMAIL                 00021200
021300         MOVE +0             TO WS-INSERT-BALANCE               00021300
021400         PERFORM 210-INSERT-ROSTER-ENTRY                        00021400
021500         PERFORM 600-BUILD-ADD-DESCRIPTION                      00021500
021600     END-IF.                                                    00021600
021700                                                                 00021700
021800 115-UNDO-ADD.                                                  00021800
021900     MOVE LK-TRAN-NAME-1 TO WS-SEARCH-NAME.                     00021900
022000     PERFORM 200-FIND-ROSTER-ENTRY.                             00022000
022100     IF NOT ENTRY-FOUND                                         00022100
022200         MOVE 'N' TO LK-RETURN-CODE-SW                          00022200
022300         STRING 'UNDO-ADD REJECTED - NOT ON ROSTER: '           00022300
022400                LK-TRAN-NAME-1 DELIMITED BY SIZE                00022400
022500                INTO LK-RETURN-MSG                              00022500
022600     ELSE                                                       00022600
022700         MOVE WS-FOUND-IDX TO WS-DELETE-IDX                     00022700
022800         PERFORM 220-DELETE-ROSTER-ENTRY                        00022800
022900         PERFORM 601-BUILD-UNDO-ADD-DESCRIPTION                 00022900
023000     END-IF.                                                    00023000
023100                                                                 00023100
023200 120-APPLY-DELETE.                                              00023200
023300     MOVE LK-TRAN-NAME-1 TO WS-SEARCH-NAME.                     00023300
023400     PERFORM 200-FIND-ROSTER-ENTRY.                             00023400
023500     IF NOT ENTRY-FOUND                                         00023500
023600         MOVE 'N' TO LK-RETURN-CODE-SW                          00023600
023700         STRING 'DELETE REJECTED - NOT ON ROSTER: '             00023700
023800                LK-TRAN-NAME-1 DELIMITED BY SIZE                00023800
023900                INTO LK-RETURN-MSG                              00023900
024000     ELSE                                                       00024000
024100         MOVE WS-FOUND-IDX TO WS-DELETE-IDX                     00024100
024200         PERFORM 220-DELETE-ROSTER-ENTRY                        00024200
024300         PERFORM 602-BUILD-DELETE-DESCRIPTION                   00024300
024400     END-IF.                                                    00024400
024500                                                                 00024500
024600 125-UNDO-DELETE.                                               00024600
024700*    QUIRK CARRIED FORWARD FROM THE ORIGINAL INTERACTIVE        00024700
024800*    PROGRAM - AN UNDONE DELETE ALWAYS COMES BACK WITH A ZERO   00024800
024900*    BALANCE.  THE BALANCE AT THE TIME OF DELETION IS NOT       00024900
025000*    CARRIED ON THE HISTORY STACK AND CANNOT BE RECOVERED.      00025000
025100     MOVE LK-TRAN-NAME-1 TO WS-SEARCH-NAME.                     00025100
025200     PERFORM 200-FIND-ROSTER-ENTRY.                             00025200
025300     IF ENTRY-FOUND                                             00025300
025400         MOVE 'N' TO LK-RETURN-CODE-SW                          00025400
025500         STRING 'UNDO-DELETE REJECTED - ALREADY ON ROSTER: '    00025500
025600                LK-TRAN-NAME-1 DELIMITED BY SIZE                00025600
025700                INTO LK-RETURN-MSG                              00025700
025800     ELSE                                                       00025800
025900         MOVE LK-TRAN-NAME-1 TO WS-INSERT-NAME                  00025900
026000         MOVE LK-TRAN-EMAIL  TO WS-INSERT-EMAIL                 00026000
026100         MOVE +0             TO WS-INSERT-BALANCE               00026100
026200         PERFORM 210-INSERT-ROSTER-ENTRY                        00026200
026300         PERFORM 603-BUILD-UNDO-DELETE-DESCRIPTION              00026300
026400     END-IF.                                                    00026400
026500                                                                 00026500
026600 130-APPLY-TRANSFER.                                            00026600
026700     MOVE LK-TRAN-NAME-1 TO WS-SEARCH-NAME.                     00026700
026800     PERFORM 200-FIND-ROSTER-ENTRY.                             00026800
026900     IF NOT ENTRY-FOUND                                         00026900
027000         MOVE 'N' TO LK-RETURN-CODE-SW                          00027000
027100         STRING 'TRANSFER REJECTED - GIVER NOT ON ROSTER: '     00027100
027200                LK-TRAN-NAME-1 DELIMITED BY SIZE                00027200
027300                INTO LK-RETURN-MSG                              00027300
027400     ELSE                                                       00027400
027500         MOVE WS-FOUND-IDX TO WS-GIVER-IDX                      00027500
027600         MOVE LK-TRAN-NAME-2 TO WS-SEARCH-NAME                  00027600
027700         PERFORM 200-FIND-ROSTER-ENTRY                          00027700
027800         IF NOT ENTRY-FOUND                                     00027800
027900             MOVE 'N' TO LK-RETURN-CODE-SW                      00027900
028000             STRING 'TRANSFER REJECTED - RECEIVER NOT ON '      00028000
028100                    'ROSTER: ' LK-TRAN-NAME-2 DELIMITED BY SIZE  00028100
028200                    INTO LK-RETURN-MSG                          00028200
028300         ELSE                                                   00028300
028400             MOVE WS-FOUND-IDX TO WS-RECEIVER-IDX               00028400
028500             ADD LK-TRAN-AMOUNT                                 00028500
028600                 TO LK-ROST-BALANCE(WS-GIVER-IDX)               00028600
028700             SUBTRACT LK-TRAN-AMOUNT                            00028700
028800                 FROM LK-ROST-BALANCE(WS-RECEIVER-IDX)          00028800
028900             PERFORM 604-BUILD-TRANSFER-DESCRIPTION              00028900
029000         END-IF                                                 00029000
029100     END-IF.                                                    00029100
029200                                                                 00029200
029300 135-UNDO-TRANSFER.                                             00029300
029400     MOVE LK-TRAN-NAME-1 TO WS-SEARCH-NAME.                     00029400
029500     PERFORM 200-FIND-ROSTER-ENTRY.                             00029500
029600     IF NOT ENTRY-FOUND                                         00029600
029700         MOVE 'N' TO LK-RETURN-CODE-SW                          00029700
029800         STRING 'UNDO-TRANSFER REJECTED - GIVER NOT ON '        00029800
029900                'ROSTER: ' LK-TRAN-NAME-1 DELIMITED BY SIZE      00029900
030000                INTO LK-RETURN-MSG                              00030000
030100     ELSE                                                       00030100
030200         MOVE WS-FOUND-IDX TO WS-GIVER-IDX                      00030200
030300         MOVE LK-TRAN-NAME-2 TO WS-SEARCH-NAME                  00030300
030400         PERFORM 200-FIND-ROSTER-ENTRY                          00030400
030500         IF NOT ENTRY-FOUND                                     00030500
030600             MOVE 'N' TO LK-RETURN-CODE-SW                      00030600
030700             STRING 'UNDO-TRANSFER REJECTED - RECEIVER NOT ON '  00030700
030800                    'ROSTER: ' LK-TRAN-NAME-2 DELIMITED BY SIZE  00030800
030900                    INTO LK-RETURN-MSG                          00030900
031000         ELSE                                                   00031000
031100             MOVE WS-FOUND-IDX TO WS-RECEIVER-IDX               00031100
031200             SUBTRACT LK-TRAN-AMOUNT                            00031200
031300                 FROM LK-ROST-BALANCE(WS-GIVER-IDX)             00031300
031400             ADD LK-TRAN-AMOUNT                                 00031400
031500                 TO LK-ROST-BALANCE(WS-RECEIVER-IDX)            00031500
031600             PERFORM 605-BUILD-UNDO-TRANSFER-DESCRIPTION         00031600
031700         END-IF                                                 00031700
031800     END-IF.                                                    00031800
031900                                                                 00031900
032000 140-APPLY-LUNCH.                                               00032000
032100     MOVE LK-TRAN-NAME-1 TO WS-SEARCH-NAME.                     00032100
032200     PERFORM 200-FIND-ROSTER-ENTRY.                             00032200
032300     IF NOT ENTRY-FOUND                                         00032300
032400         MOVE 'N' TO LK-RETURN-CODE-SW                          00032400
032500         STRING 'LUNCH REJECTED - PAYER NOT ON ROSTER: '        00032500
032600                LK-TRAN-NAME-1 DELIMITED BY SIZE                00032600
032700                INTO LK-RETURN-MSG                              00032700
032800     ELSE                                                       00032800
032900         MOVE WS-FOUND-IDX TO WS-GIVER-IDX                      00032900
033000         PERFORM 150-COMPUTE-LUNCH-SHARE                        00033000
033100         PERFORM 155-APPLY-ONE-EATER-SHARE                      00033100
033200                 VARYING K FROM 1 BY 1                          00033200
033300                 UNTIL K > LK-TRAN-EATER-COUNT                  00033300
033400                    OR LK-RETURN-CODE-SW = 'N'                  00033400
033500         IF LK-RETURN-CODE-SW = 'Y'                             00033500
033600             ADD LK-TRAN-AMOUNT TO LK-ROST-BALANCE(WS-GIVER-IDX)00033600
033700             PERFORM 510-BUILD-LUNCH-EATER-LIST                 00033700
033800             PERFORM 606-BUILD-LUNCH-DESCRIPTION                00033800
033900         END-IF                                                 00033900
034000     END-IF.                                                    00034000
034100                                                                 00034100
034200 145-UNDO-LUNCH.                                                00034200
034300     MOVE LK-TRAN-NAME-1 TO WS-SEARCH-NAME.                     00034300
034400     PERFORM 200-FIND-ROSTER-ENTRY.                             00034400
034500     IF NOT ENTRY-FOUND                                         00034500
034600         MOVE 'N' TO LK-RETURN-CODE-SW                          00034600
034700         STRING 'UNDO-LUNCH REJECTED - PAYER NOT ON ROSTER: '   00034700
034800                LK-TRAN-NAME-1 DELIMITED BY SIZE                00034800
034900                INTO LK-RETURN-MSG                              00034900
035000     ELSE                                                       00035000
035100         MOVE WS-FOUND-IDX TO WS-GIVER-IDX                      00035100
035200         PERFORM 150-COMPUTE-LUNCH-SHARE                        00035200
035300         PERFORM 160-UNDO-ONE-EATER-SHARE                       00035300
035400                 VARYING K FROM 1 BY 1                          00035400
035500                 UNTIL K > LK-TRAN-EATER-COUNT                  00035500
035600                    OR LK-RETURN-CODE-SW = 'N'                  00035600
035700         IF LK-RETURN-CODE-SW = 'Y'                             00035700
035800             SUBTRACT LK-TRAN-AMOUNT                            00035800
035900                 FROM LK-ROST-BALANCE(WS-GIVER-IDX)             00035900
036000             PERFORM 510-BUILD-LUNCH-EATER-LIST                 00036000
036100             PERFORM 607-BUILD-UNDO-LUNCH-DESCRIPTION           00036100
036200         END-IF                                                 00036200
036300     END-IF.                                                    00036300
036400                                                                 00036400
036500 150-COMPUTE-LUNCH-SHARE.                                       00036500
036600*    TRUNCATING INTEGER DIVISION - PER-EATER SHARE IS NEVER     00036600
036700*    ROUNDED UP.  RECOMPUTED HERE ON EVERY APPLY AND UNDO        00036700
036800*    RATHER THAN STORED, SO APPLY AND UNDO CAN NEVER DISAGREE.  00036800
036900     COMPUTE WS-SHARE-AMOUNT =                                  00036900
037000             LK-TRAN-AMOUNT / LK-TRAN-EATER-COUNT.               00037000
037300                                                                 00037300
037400 155-APPLY-ONE-EATER-SHARE.                                     00037400
037500     MOVE LK-TRAN-EATER(K) TO WS-SEARCH-NAME.                   00037500
037600     PERFORM 200-FIND-ROSTER-ENTRY.                             00037600
037700     IF NOT ENTRY-FOUND                                         00037700
037800         MOVE 'N' TO LK-RETURN-CODE-SW                          00037800
037900         STRING 'LUNCH REJECTED - EATER NOT ON ROSTER: '        00037900
038000                LK-TRAN-EATER(K) DELIMITED BY SIZE              00038000
038100                INTO LK-RETURN-MSG                              00038100
038200     ELSE                                                       00038200
038300         SUBTRACT WS-SHARE-AMOUNT                               00038300
038400             FROM LK-ROST-BALANCE(WS-FOUND-IDX)                 00038400
038500     END-IF.                                                    00038500
038600                                                                 00038600
038700 160-UNDO-ONE-EATER-SHARE.                                      00038700
038800     MOVE LK-TRAN-EATER(K) TO WS-SEARCH-NAME.                   00038800
038900     PERFORM 200-FIND-ROSTER-ENTRY.                             00038900
039000     IF NOT ENTRY-FOUND                                         00039000
039100         MOVE 'N' TO LK-RETURN-CODE-SW                          00039100
039200         STRING 'UNDO-LUNCH REJECTED - EATER NOT ON ROSTER: '   00039200
039300                LK-TRAN-EATER(K) DELIMITED BY SIZE              00039300
039400                INTO LK-RETURN-MSG                              00039400
039500     ELSE                                                       00039500
039600         ADD WS-SHARE-AMOUNT                                    00039600
039700             TO LK-ROST-BALANCE(WS-FOUND-IDX)                   00039700
039800     END-IF.                                                    00039800
039900                                                                 00039900
040000 200-FIND-ROSTER-ENTRY.                                         00040000
040100*    SETS WS-SEARCH-NAME BEFORE CALLING - PERFORM CANNOT PASS   00040100
040200*    ARGUMENTS THE WAY CALL DOES.                               00040200
040300     MOVE 'N' TO WS-FOUND-SW.                                   00040300
040400     MOVE +0  TO WS-FOUND-IDX.                                  00040400
040500     PERFORM 205-SCAN-ONE-ROSTER-ENTRY                          00040500
040600             VARYING LK-ROST-IDX FROM 1 BY 1                    00040600
040700             UNTIL LK-ROST-IDX > LK-ROST-COUNT                  00040700
040800                OR ENTRY-FOUND.                                  00040800
040900                                                                 00040900
041000 205-SCAN-ONE-ROSTER-ENTRY.                                     00041000
041100     IF LK-ROST-NAME(LK-ROST-IDX) = WS-SEARCH-NAME              00041100
041200         SET WS-FOUND-IDX TO LK-ROST-IDX                        00041200
041300         MOVE 'Y' TO WS-FOUND-SW                                00041300
041400     END-IF.                                                    00041400
041500                                                                 00041500
041600 210-INSERT-ROSTER-ENTRY.                                       00041600
041700*    KEEPS THE ROSTER ASCENDING BY NAME - INSERTION-SORT STYLE, 00041700
041800*    ADAPTED FROM THE TABLE-SHIFT IDIOM IN THE OLD ADSORT1      00041800
041900*    UTILITY.  WS-INSERT-NAME/EMAIL/BALANCE SET BY THE CALLER.  00041900
042000     MOVE +1 TO WS-INSERT-IDX.                                  00042000
042100     PERFORM 212-FIND-INSERT-POINT                              00042100
042200             VARYING WS-INSERT-IDX FROM 1 BY 1                  00042200
042300             UNTIL WS-INSERT-IDX > LK-ROST-COUNT                00042300
042400                OR LK-ROST-NAME(WS-INSERT-IDX) > WS-INSERT-NAME 00042400
042500     ADD +1 TO LK-ROST-COUNT.                                   00042500
042600     PERFORM 214-SHIFT-ROSTER-UP                                00042600
042700             VARYING WS-SHIFT-IDX FROM LK-ROST-COUNT BY -1       00042700
042800             UNTIL WS-SHIFT-IDX <= WS-INSERT-IDX.               00042800
042900     MOVE WS-INSERT-NAME    TO LK-ROST-NAME(WS-INSERT-IDX).     00042900
043000     MOVE WS-INSERT-EMAIL   TO LK-ROST-EMAIL(WS-INSERT-IDX).    00043000
043100     MOVE WS-INSERT-BALANCE TO LK-ROST-BALANCE(WS-INSERT-IDX).  00043100
043200                                                                 00043200
043300 212-FIND-INSERT-POINT.                                         00043300
043400     CONTINUE.                                                  00043400
043500                                                                 00043500
043600 214-SHIFT-ROSTER-UP.                                           00043600
043700     MOVE LK-ROST-NAME(WS-SHIFT-IDX)                            00043700
043800          TO LK-ROST-NAME(WS-SHIFT-IDX + 1).                    00043800
043900     MOVE LK-ROST-EMAIL(WS-SHIFT-IDX)                           00043900
044000          TO LK-ROST-EMAIL(WS-SHIFT-IDX + 1).                   00044000
044100     MOVE LK-ROST-BALANCE(WS-SHIFT-IDX)                         00044100
044200          TO LK-ROST-BALANCE(WS-SHIFT-IDX + 1).                 00044200
044300                                                                 00044300
044400 220-DELETE-ROSTER-ENTRY.                                       00044400
044500*    WS-DELETE-IDX SET BY THE CALLER.                           00044500
044600     PERFORM 225-SHIFT-ROSTER-DOWN                              00044600
044700             VARYING WS-SHIFT-IDX FROM WS-DELETE-IDX BY 1        00044700
044800             UNTIL WS-SHIFT-IDX >= LK-ROST-COUNT.                00044800
044900     SUBTRACT +1 FROM LK-ROST-COUNT.                            00044900
045000                                                                 00045000
045100 225-SHIFT-ROSTER-DOWN.                                         00045100
045200     MOVE LK-ROST-NAME(WS-SHIFT-IDX + 1)                        00045200
045300          TO LK-ROST-NAME(WS-SHIFT-IDX).                        00045300
045400     MOVE LK-ROST-EMAIL(WS-SHIFT-IDX + 1)                       00045400
045500          TO LK-ROST-EMAIL(WS-SHIFT-IDX).                       00045500
045600     MOVE LK-ROST-BALANCE(WS-SHIFT-IDX + 1)                     00045600
045700          TO LK-ROST-BALANCE(WS-SHIFT-IDX).                     00045700
045800                                                                 00045800
045900 500-FORMAT-DOLLAR-AMOUNT.                                      00045900
046000*    WS-FMT-AMOUNT-IN (SIGNED CENTS) SET BY THE CALLER.  RESULT 00046000
046100*    LEFT IN WS-FMT-DOLLAR-TEXT.  NO INTRINSIC FUNCTIONS - THE  00046100
046200*    LEADING-ZERO SUPPRESSION COMES FROM A PIC Z EDIT FIELD AND 00046200
046300*    A SCAN FOR THE FIRST NON-BLANK DIGIT.                      00046300
046400     MOVE SPACES TO WS-FMT-DOLLAR-TEXT.                         00046400
046500     MOVE +1     TO WS-FMT-PTR.                                 00046500
046600     IF WS-FMT-AMOUNT-IN < +0                                    00046600
046700         STRING '-' DELIMITED BY SIZE                           00046700
046800                INTO WS-FMT-DOLLAR-TEXT WITH POINTER WS-FMT-PTR 00046800
046900         COMPUTE WS-AMT-DIGIT-NUM = WS-FMT-AMOUNT-IN * -1        00046900
047000     ELSE                                                       00047000
047100         MOVE WS-FMT-AMOUNT-IN TO WS-AMT-DIGIT-NUM               00047100
047200     END-IF.                                                    00047200
047300     COMPUTE WS-FMT-DOLLARS = WS-AMT-DIGIT-NUM / 100.           00047300
047400     COMPUTE WS-FMT-CENTS =                                     00047400
047500             WS-AMT-DIGIT-NUM - (WS-FMT-DOLLARS * 100).         00047500
047600     MOVE WS-FMT-DOLLARS TO WS-FMT-DOLLARS-ED.                  00047600
047700     MOVE WS-FMT-CENTS   TO WS-CENTS-NUM.                       00047700
047800     PERFORM 565-SCAN-ONE-DOLLAR-DIGIT                          00047800
047900             VARYING WS-FMT-SCAN-IDX FROM 1 BY 1                00047900
048000             UNTIL WS-FMT-SCAN-IDX > 7                          00048000
048100                OR WS-FMT-DOLLARS-ED(WS-FMT-SCAN-IDX:1) NOT =   00048100
048200                   SPACE.                                       00048200
048300     STRING WS-FMT-DOLLARS-ED(WS-FMT-SCAN-IDX:)                 00048300
048400            DELIMITED BY SIZE                                   00048400
048500            INTO WS-FMT-DOLLAR-TEXT WITH POINTER WS-FMT-PTR.    00048500
048600     STRING '.' DELIMITED BY SIZE                               00048600
048700            INTO WS-FMT-DOLLAR-TEXT WITH POINTER WS-FMT-PTR.    00048700
048800     IF WS-CENTS-ALPHA(2:1) = '0'                               00048800
048900         STRING WS-CENTS-ALPHA(1:1) DELIMITED BY SIZE           00048900
049000                INTO WS-FMT-DOLLAR-TEXT WITH POINTER WS-FMT-PTR 00049000
049100     ELSE                                                       00049100
049200         STRING WS-CENTS-ALPHA(1:2) DELIMITED BY SIZE           00049200
049300                INTO WS-FMT-DOLLAR-TEXT WITH POINTER WS-FMT-PTR 00049300
049400     END-IF.                                                    00049400
049500                                                                 00049500
049600 565-SCAN-ONE-DOLLAR-DIGIT.                                     00049600
049700     CONTINUE.                                                  00049700
049800                                                                 00049800
049900 510-BUILD-LUNCH-EATER-LIST.                                    00049900
050000*    JOINS THE EATER NAMES "A, B AND C" - NO OXFORD COMMA - THE 00050000
050100*    SAME WORDING THE OLD INTERACTIVE SCREEN USED.               00050100
050200     MOVE SPACES TO WS-EATER-LIST-TEXT.                         00050200
050300     MOVE +1     TO WS-ELT-PTR.                                 00050300
050400     PERFORM 515-APPEND-ONE-EATER-NAME                          00050400
050500             VARYING K FROM 1 BY 1                              00050500
050600             UNTIL K > LK-TRAN-EATER-COUNT.                     00050600
050700                                                                 00050700
050800 515-APPEND-ONE-EATER-NAME.                                     00050800
050900     EVALUATE TRUE                                               00050900
051000        WHEN K = 1                                              00051000
051100            CONTINUE                                            00051100
051200        WHEN K = LK-TRAN-EATER-COUNT AND LK-TRAN-EATER-COUNT > 1 00051200
051300            STRING ' and ' DELIMITED BY SIZE                    00051300
051400                   INTO WS-EATER-LIST-TEXT                      00051400
051500                   WITH POINTER WS-ELT-PTR                      00051500
051600        WHEN OTHER                                              00051600
051700            STRING ', ' DELIMITED BY SIZE                        00051700
051800                   INTO WS-EATER-LIST-TEXT                      00051800
051900                   WITH POINTER WS-ELT-PTR                      00051900
052000     END-EVALUATE.                                              00052000
052100     MOVE LK-TRAN-EATER(K) TO WS-TRIM-NAME.                     00052100
052200     PERFORM 520-FIND-TRIMMED-NAME-LENGTH.                      00052200
052300     STRING WS-TRIM-NAME(1:WS-NAME-LEN) DELIMITED BY SIZE        00052300
052400            INTO WS-EATER-LIST-TEXT WITH POINTER WS-ELT-PTR.    00052400
052500                                                                 00052500
052600 520-FIND-TRIMMED-NAME-LENGTH.                                  00052600
052700*    WS-TRIM-NAME SET BY THE CALLER.  SCANS BACKWARD FROM THE   00052700
052800*    END OF THE 30-BYTE FIELD FOR THE LAST NON-BLANK CHARACTER. 00052800
052900     MOVE 30 TO WS-NAME-LEN.                                     00052900
053000     PERFORM 522-SCAN-ONE-NAME-CHAR                             00053000
053100             VARYING WS-NAME-LEN FROM 30 BY -1                  00053100
053200             UNTIL WS-NAME-LEN < 1                              00053200
053300                OR WS-TRIM-NAME(WS-NAME-LEN:1) NOT = SPACE.     00053300
053400                                                                 00053400
053500 522-SCAN-ONE-NAME-CHAR.                                        00053500
053600     CONTINUE.                                                  00053600
053700*                                                                00053700
053710 530-FIND-TRIMMED-EMAIL-LENGTH.                                 00053710
053720*    WS-TRIM-EMAIL SET BY THE CALLER.  SAME BACKWARD SCAN AS     00053720
053730*    520-FIND-TRIMMED-NAME-LENGTH, JUST A 60-BYTE FIELD.         00053730
053740     MOVE 60 TO WS-EMAIL-LEN.                                    00053740
053750     PERFORM 532-SCAN-ONE-EMAIL-CHAR                             00053750
053760             VARYING WS-EMAIL-LEN FROM 60 BY -1                  00053760
053770             UNTIL WS-EMAIL-LEN < 1                               00053770
053780                OR WS-TRIM-EMAIL(WS-EMAIL-LEN:1) NOT = SPACE.    00053780
053790*                                                                 00053790
053795 532-SCAN-ONE-EMAIL-CHAR.                                        00053795
053796     CONTINUE.                                                   00053796
053797*                                                                 00053797
053800 600-BUILD-ADD-DESCRIPTION.                                     00053800
053900     MOVE LK-TRAN-NAME-1 TO WS-TRIM-NAME.                       00053900
054000     PERFORM 520-FIND-TRIMMED-NAME-LENGTH.                      00054000
054010     MOVE LK-TRAN-EMAIL TO WS-TRIM-EMAIL.                        00054010
054020     PERFORM 530-FIND-TRIMMED-EMAIL-LENGTH.                      00054020
054100     MOVE SPACES TO LK-TRAN-DESCRIPTION.                        00054100
054200     MOVE +1     TO WS-DESC-PTR.                                00054200
054300     STRING 'add ' WS-TRIM-NAME(1:WS-NAME-LEN) ' <'              00054300
054310            WS-TRIM-EMAIL(1:WS-EMAIL-LEN) '>'                    00054310
054400            DELIMITED BY SIZE                                   00054400
054500            INTO LK-TRAN-DESCRIPTION WITH POINTER WS-DESC-PTR.  00054500
054600                                                                 00054600
054700 601-BUILD-UNDO-ADD-DESCRIPTION.                                00054700
054800     MOVE LK-TRAN-NAME-1 TO WS-TRIM-NAME.                       00054800
054900     PERFORM 520-FIND-TRIMMED-NAME-LENGTH.                      00054900
055000     MOVE SPACES TO LK-TRAN-DESCRIPTION.                        00055000
055100     MOVE +1     TO WS-DESC-PTR.                                00055100
055200     STRING 'UNDO OF ADD FOR ' WS-TRIM-NAME(1:WS-NAME-LEN) '.'  00055200
055300            DELIMITED BY SIZE                                   00055300
055400            INTO LK-TRAN-DESCRIPTION WITH POINTER WS-DESC-PTR.  00055400
055500                                                                 00055500
055600 602-BUILD-DELETE-DESCRIPTION.                                  00055600
055700     MOVE LK-TRAN-NAME-1 TO WS-TRIM-NAME.                       00055700
055800     PERFORM 520-FIND-TRIMMED-NAME-LENGTH.                      00055800
055810     MOVE LK-TRAN-EMAIL TO WS-TRIM-EMAIL.                        00055810
055820     PERFORM 530-FIND-TRIMMED-EMAIL-LENGTH.                      00055820
055900     MOVE SPACES TO LK-TRAN-DESCRIPTION.                        00055900
056000     MOVE +1     TO WS-DESC-PTR.                                00056000
056100     STRING 'delete ' WS-TRIM-NAME(1:WS-NAME-LEN) ' <'           00056100
056110            WS-TRIM-EMAIL(1:WS-EMAIL-LEN) '>'                    00056110
056200            DELIMITED BY SIZE                                   00056200
056300            INTO LK-TRAN-DESCRIPTION WITH POINTER WS-DESC-PTR.  00056300
056400                                                                 00056400
056500 603-BUILD-UNDO-DELETE-DESCRIPTION.                             00056500
056600     MOVE LK-TRAN-NAME-1 TO WS-TRIM-NAME.                       00056600
056700     PERFORM 520-FIND-TRIMMED-NAME-LENGTH.                      00056700
056800     MOVE SPACES TO LK-TRAN-DESCRIPTION.                        00056800
056900     MOVE +1     TO WS-DESC-PTR.                                00056900
057000     STRING 'UNDO OF DELETE FOR ' WS-TRIM-NAME(1:WS-NAME-LEN)   00057000
057100            ' - BALANCE RESTORED TO ZERO.' DELIMITED BY SIZE    00057100
057200            INTO LK-TRAN-DESCRIPTION WITH POINTER WS-DESC-PTR.  00057200
057300                                                                 00057300
057400 604-BUILD-TRANSFER-DESCRIPTION.                                00057400
057500     MOVE LK-TRAN-AMOUNT TO WS-FMT-AMOUNT-IN.                   00057500
057600     PERFORM 500-FORMAT-DOLLAR-AMOUNT.                          00057600
057700     MOVE LK-TRAN-NAME-1 TO WS-TRIM-NAME.                       00057700
057800     PERFORM 520-FIND-TRIMMED-NAME-LENGTH.                      00057800
057900     MOVE SPACES TO LK-TRAN-DESCRIPTION.                        00057900
058000     MOVE +1     TO WS-DESC-PTR.                                00058000
058100     STRING WS-TRIM-NAME(1:WS-NAME-LEN) ' gave $'               00058100
058200            WS-FMT-DOLLAR-TEXT ' to ' LK-TRAN-NAME-2             00058200
058300            DELIMITED BY SIZE                                   00058300
058400            INTO LK-TRAN-DESCRIPTION WITH POINTER WS-DESC-PTR.  00058400
058500                                                                 00058500
058600 605-BUILD-UNDO-TRANSFER-DESCRIPTION.                           00058600
058700     MOVE LK-TRAN-AMOUNT TO WS-FMT-AMOUNT-IN.                   00058700
058800     PERFORM 500-FORMAT-DOLLAR-AMOUNT.                          00058800
058900     MOVE LK-TRAN-NAME-1 TO WS-TRIM-NAME.                       00058900
059000     PERFORM 520-FIND-TRIMMED-NAME-LENGTH.                      00059000
059100     MOVE SPACES TO LK-TRAN-DESCRIPTION.                        00059100
059200     MOVE +1     TO WS-DESC-PTR.                                00059200
059300     STRING 'UNDO OF TRANSFER - $' WS-FMT-DOLLAR-TEXT           00059300
059400            ' RETURNED FROM ' LK-TRAN-NAME-2 ' TO '             00059400
059500            WS-TRIM-NAME(1:WS-NAME-LEN) '.' DELIMITED BY SIZE   00059500
059600            INTO LK-TRAN-DESCRIPTION WITH POINTER WS-DESC-PTR.  00059600
059700                                                                 00059700
059800 606-BUILD-LUNCH-DESCRIPTION.                                   00059800
059900     MOVE LK-TRAN-AMOUNT TO WS-FMT-AMOUNT-IN.                   00059900
060000     PERFORM 500-FORMAT-DOLLAR-AMOUNT.                          00060000
060100     MOVE LK-TRAN-NAME-1 TO WS-TRIM-NAME.                       00060100
060200     PERFORM 520-FIND-TRIMMED-NAME-LENGTH.                      00060200
060300     MOVE SPACES TO LK-TRAN-DESCRIPTION.                        00060300
060400     MOVE +1     TO WS-DESC-PTR.                                00060400
060500*    "PAYED" IS NOT A TYPO - THE FUND'S OWN SIGN-UP SHEET HAS   00060500
060510*    ALWAYS SPELLED IT THIS WAY AND THE MEMBERSHIP WOULD         00060510
060520*    COMPLAIN IF WE "FIXED" IT.                                  00060520
060600     STRING WS-TRIM-NAME(1:WS-NAME-LEN) ' payed $'              00060600
060700            WS-FMT-DOLLAR-TEXT ' for '                          00060700
060800            WS-EATER-LIST-TEXT DELIMITED BY SIZE                00060800
060900            INTO LK-TRAN-DESCRIPTION WITH POINTER WS-DESC-PTR.  00060900
060950                                                                 00060950
061000 607-BUILD-UNDO-LUNCH-DESCRIPTION.                              00061000
061100     MOVE LK-TRAN-AMOUNT TO WS-FMT-AMOUNT-IN.                   00061100
061200     PERFORM 500-FORMAT-DOLLAR-AMOUNT.                          00061200
061300     MOVE LK-TRAN-NAME-1 TO WS-TRIM-NAME.                       00061300
061400     PERFORM 520-FIND-TRIMMED-NAME-LENGTH.                      00061400
061500     MOVE SPACES TO LK-TRAN-DESCRIPTION.                        00061500
061600     MOVE +1     TO WS-DESC-PTR.                                00061600
061700     STRING 'UNDO OF LUNCH - $' WS-FMT-DOLLAR-TEXT              00061700
061800            ' UNWOUND FOR ' WS-TRIM-NAME(1:WS-NAME-LEN)         00061800
061900            ', SPLIT WITH ' WS-EATER-LIST-TEXT                  00061900
062000            DELIMITED BY SIZE                                   00062000
062100            INTO LK-TRAN-DESCRIPTION WITH POINTER WS-DESC-PTR.  00062100
