000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF LUNCHFUND DATA PROCESSING      00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400******************************************************************00000400
000500* COPYBOOK:  LFHISTRY                                            00000500
000600*                                                                 00000600
000700* AUTHOR  :  D. Okafor                                            00000700
000800*                                                                 00000800
000900* ONE TRANSACTION-LOG ENTRY, IN THE SHAPE CARRIED ON THE HISTORY  00000900
001000* AND UNDO-HISTORY STACKS AND PASSED TO LFAPLY1.  FIELDS ARE      00001000
001100* OVERLOADED BY TRANSACTION TYPE (SEE USAGE NOTE BELOW) RATHER    00001100
001200* THAN CARRYING FOUR SEPARATE RECORD SHAPES - THIS COPYBOOK IS    00001200
001300* MOVED AND CALLED WITH AS A WHOLE, NEVER REDEFINED PER TYPE.     00001300
001400*                                                                 00001400
001500*     TYPE       NAME-1   NAME-2   EMAIL    AMOUNT   EATER-xxx    00001500
001600*     --------   ------   ------   -----    ------   ---------    00001600
001700*     add        NAME     unused   EMAIL    unused   unused       00001700
001800*     delete     NAME     unused   EMAIL    unused   unused       00001800
001900*     transfer   FROM     TO       unused   AMOUNT   unused       00001900
002000*     lunch      PAYER    unused   unused   AMOUNT   EATER LIST   00002000
002100*                                                                 00002100
002200* REPLACING USAGE (SEE LFROSTER FOR THE SAME CONVENTION) -        00002200
002300*     COPY LFHISTRY REPLACING ==:TAG:== BY ==WS-CUR==.            00002300
002400*                                                                 00002400
002500* EATER LIST IS HELD TO A MAXIMUM OF 20 NAMES.  A LUNCH RECORD    00002500
002600* SPLIT AMONG MORE THAN 20 EATERS IS REJECTED AS A LEDGER ERROR   00002600
002700* (SEE LFAPLY1 PARAGRAPH 140-APPLY-LUNCH).                       00002700
002800***************************************************************  00002800
002900*     AMENDMENT HISTORY                                          00002900
003000*                                                                 00003000
003100*     DATE      INIT  REQUEST     DESCRIPTION                    00003100
003200*     --------  ----  ----------  -------------------------------00003200
003300*     03/11/91  DJO   LF-0001     ORIGINAL COPYBOOK FOR LEDGER    00003300
003400*                                 REWRITE PROJECT.                00003400
003500*     07/22/94  DJO   LF-0061     ADDED DESCRIPTION FIELD SO THE  00003500
003600*                                 PRINTED HISTORY LINE DOES NOT   00003600
003700*                                 HAVE TO BE REBUILT FROM SCRATCH 00003700
003800*                                 ON EVERY REPORT PASS.           00003800
003900*     06/02/99  RPK   LF-0098     Y2K REVIEW - NO DATE FIELDS IN  00003900
004000*                                 THIS COPYBOOK, NO CHANGE MADE.  00004000
004100***************************************************************  00004100
004150*     08/30/05  TMS   LF-0140     ADDED :TAG:-REBUILD-COUNT AS A   00004150
004160*                                 STANDALONE CELL - OPS WANTED A   00004160
004170*                                 CHEAP RUN-CONTROL TALLY OF HOW   00004170
004180*                                 MANY TIMES A TRANSACTION'S       00004180
004190*                                 DESCRIPTION GETS REBUILT ON A    00004190
004195*                                 SINGLE PASS, WITHOUT WIDENING    00004195
004196*                                 THE ENTRY ITSELF.                00004196
004197***************************************************************  00004197
004200 01  :TAG:-ENTRY.                                                 00004200
004300     05  :TAG:-TYPE              PIC X(8).                       00004300
004400         88  :TAG:-IS-ADD        VALUE 'add     '.                00004400
004500         88  :TAG:-IS-DELETE     VALUE 'delete  '.                00004500
004600         88  :TAG:-IS-TRANSFER   VALUE 'transfer'.                00004600
004700         88  :TAG:-IS-LUNCH      VALUE 'lunch   '.                00004700
004800     05  :TAG:-NAME-1            PIC X(30).                      00004800
004900     05  :TAG:-NAME-2            PIC X(30).                      00004900
005000     05  :TAG:-EMAIL             PIC X(60).                      00005000
005100     05  :TAG:-AMOUNT            PIC S9(9) COMP-3.                00005100
005200     05  :TAG:-EATER-COUNT       PIC S9(4) COMP VALUE +0.         00005200
005300     05  :TAG:-EATER OCCURS 20 TIMES                             00005300
005400                 PIC X(30).                                       00005400
005500     05  :TAG:-DESCRIPTION       PIC X(100).                     00005500
005600     05  FILLER                  PIC X(10).                      00005600
005650*                                                                 00005650
005660* STANDALONE RUN-CONTROL CELL - SEE 08/30/05 AMENDMENT ABOVE.     00005660
005670* NOT PART OF THE :TAG:-ENTRY GROUP, SO IT IS NOT CARRIED ACROSS  00005670
005680* THE CALL TO LFAPLY1 - IT IS THE COPYING PROGRAM'S OWN TALLY.    00005680
005690 77  :TAG:-REBUILD-COUNT         PIC S9(4) COMP.                 00005690
